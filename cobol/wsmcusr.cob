000010*****************************************************
000020*  Record Definition For User/Colony File           *
000030*     Uses Mc-Usr-Id as key                         *
000040*****************************************************
000050*  File size 24 bytes.
000060*
000070* 02/05/84 rjh - Created.
000080* 07/03/89 kds - Mc-Usr-Live chgd from 9 to x, Y/N clearer on a
000090*                dump.
000100*
000110 01  MC-User-Record.
000120     03  MC-Usr-Id               pic s9(18)  comp.
000130     03  MC-Usr-Current-Day      pic s9(09)  comp.
000140     03  MC-Usr-Days-Bef-Delvry  pic s9(09)  comp.
000150     03  MC-Usr-Live             pic x.
000160         88  MC-Usr-Is-Live             value "Y".
000170         88  MC-Usr-Is-Dead             value "N".
000180     03  FILLER                  pic x(03).
000190*
