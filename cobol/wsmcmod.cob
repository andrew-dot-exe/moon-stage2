000010*****************************************************
000020*  Record Definition For Placed-Module File         *
000030*     Uses Mc-Mod-Id as stable sort key             *
000040*****************************************************
000050*  File size 64 bytes.
000060*
000070* 02/05/84 rjh - Created.
000080* 14/02/90 kds - Added Mc-Mod-Coord-Key redefine for the
000090*                footprint-overlap compares in MCCOMP00.
000100*
000110 01  MC-Module-Record.
000120     03  MC-Mod-Id             pic s9(18)   comp.
000130     03  MC-Mod-Id-User        pic s9(18)   comp.
000140     03  MC-Mod-Id-Zone        pic s9(09)   comp.
000150     03  MC-Mod-Type           pic s9(09)   comp.
000160     03  MC-Mod-Coord.
000170         05  MC-Mod-X          pic s9(09)   comp.
000180         05  MC-Mod-Y          pic s9(09)   comp.
000190     03  MC-Mod-Coord-Key redefines MC-Mod-Coord
000200                               pic s9(18)   comp.
000210     03  filler                pic x(08).
000220*
