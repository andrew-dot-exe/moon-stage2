000010*****************************************************
000020*  Working Storage - Component Rule-Engine Linkage  *
000030*     Shared by MCPROD00/MCCHK00 (callers) and      *
000040*     MCCOMP00 (callee), same pattern as the old    *
000050*     WS-Calling-Data protocol used for the cheque  *
000060*     print/void dispatch.                          *
000070*****************************************************
000080* 02/05/84 rjh - Created.
000090* 30/08/86 rjh - Added MC-Targ-Mod-Id for the repair/
000100*                telescope counting walks.
000110*
000120 01  MC-Comp-Ctl.
000130     03  MC-Cmp-Func           pic 9.
000140         88  MC-Cmp-Is-Check          value 1.
000150         88  MC-Cmp-Is-Produce        value 2.
000160     03  MC-Targ-Mod-Id         pic s9(18) comp.
000170     03  MC-Targ-Type           pic s9(09) comp.
000180     03  MC-Targ-Zone           pic s9(09) comp.
000190     03  MC-Targ-X              pic s9(09) comp.
000200     03  MC-Targ-Y              pic s9(09) comp.
000210     03  MC-Out-Relief          pic s9(09) comp.
000220     03  MC-Out-Relief-Sw       pic x.
000230         88  MC-Out-Relief-Null        value "N".
000240         88  MC-Out-Relief-Set         value "Y".
000250     03  MC-Out-Ration          pic s9(09) comp.
000260     03  MC-Out-Ration-Sw       pic x.
000270         88  MC-Out-Ration-Null        value "N".
000280         88  MC-Out-Ration-Set         value "Y".
000290     03  FILLER                 pic x(04).
000300*
