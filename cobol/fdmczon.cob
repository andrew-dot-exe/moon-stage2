000010*  FD for the ZONE terrain description file - text
000020*  format, header + height rows of cells + ways line.
000030 FD  MC-Zone-File
000040     RECORD IS VARYING IN SIZE
000050     RECORD CONTAINS 1 TO 200 CHARACTERS
000060     LABEL RECORDS ARE STANDARD.
000070 01  MC-Zone-Fd-Line    pic x(200).
000080*
