000010*  SELECT clause for the ZONE terrain description file.
000020*  One physical file per zone - Mc-Zon-File-Name is set
000030*  by the caller before each OPEN, zones 0 thru 5.
000040 SELECT MC-Zone-File ASSIGN TO MC-Zon-File-Name
000050     ORGANIZATION IS LINE SEQUENTIAL
000060     FILE STATUS IS MC-Zon-File-Status.
000070*
