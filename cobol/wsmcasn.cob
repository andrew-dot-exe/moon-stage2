000010*****************************************************
000020*  Working Storage - Arc-Sine Degree Table          *
000030*     Shop has no trig intrinsics on this compiler; *
000040*     solar-array shadow casting looks up the angle *
000050*     whose sine is nearest the ratio tested,       *
000060*     stepped in tenths, same way the old slide-    *
000070*     rule tables were transcribed when the panel-   *
000080*     shading routine was written.                  *
000090*****************************************************
000100* 30/08/86 rjh - Created for the Solar Power Plant
000110*                shadow-casting routine.
000120*
000130 01  MC-Asin-Tbl.
000140     03  filler pic 9(02) value 00.
000150     03  filler pic 9(02) value 06.
000160     03  filler pic 9(02) value 12.
000170     03  filler pic 9(02) value 17.
000180     03  filler pic 9(02) value 24.
000190     03  filler pic 9(02) value 30.
000200     03  filler pic 9(02) value 37.
000210     03  filler pic 9(02) value 44.
000220     03  filler pic 9(02) value 53.
000230     03  filler pic 9(02) value 64.
000240     03  filler pic 9(02) value 90.
000250 01  MC-Asin-Rows redefines MC-Asin-Tbl.
000260     03  MC-Asin-Deg occurs 11 times pic 9(02).
000270*
