000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040      PROGRAM-ID.         MCCOMP00.
000050*
000060      AUTHOR.             R J Hollis.
000070*
000080      INSTALLATION.       Terraform Holdings Data Centre.
000090*
000100      DATE-WRITTEN.       30/08/1986.
000110*
000120      DATE-COMPILED.
000130*
000140      SECURITY.           Colony Operations - Internal Use Only.
000150*
000160*    Remarks.            Common siting/production rule set shared
000170*                         by MCPROD00 (nightly production recount)
000180*                         and MCCHK00 (placement check). One
000190*                         SECTION per module type that the
000200*                         Construction Catalogue still recognises
000210*                         a Component for; module types outside
000220*                         that list contribute nothing.
000230*
000240*    Called Modules.     MCUFND0 (zone connectivity, Admin Module
000250*                         only).
000260*
000270*    Files used.         None - called with tables already in
000280*                         memory.
000290*
000300*    Error messages used.
000310*                         None.
000320*
000330*****************************************************************
000340* Changes:
000350* 30/08/86 rjh - 1.0.00 Created - Cosmodrome, LandfillBio, Live
000360*                       Administrative Module, Manufacturing
000370*                       Enterprise (+Fuel), Plantation, Repair
000380*                       Module, Research Telescope, Solar Power
000390*                       Plant sections.
000400* 11/03/88 kds -    .01 Relief-score test corrected to MAX angle
000410*                       over the footprint, was taking the angle
000420*                       of the (x,y) corner cell only.
000430* 19/09/91 kds - 1.1.00 Cosmodrome danger-zone test folded into a
000440*                       single shared paragraph, was duplicated
000450*                       six times with a typo in two of them.
000460* 14/02/95 rjh -    .01 Tidy up of WS names ahead of the Y2K
000470*                       sweep.
000480* 06/01/99 rjh - 1.2.00 Y2K - no date fields in this program,
000490*                       reviewed and logged per site standard.
000500* 23/11/03 kds -    .01 Solar Power Plant production was caching
000510*                       rationality from the check pass - now
000520*                       recomputes at production time as designed.
000530*****************************************************************
000540*
000550 ENVIRONMENT DIVISION.
000560*================================
000570*
000580      copy "mcenvdiv.cob".
000590*
000600 DATA DIVISION.
000610*================================
000620 WORKING-STORAGE SECTION.
000630*--------------------------------
000640  77  Prog-Name              pic x(17) value "MCCOMP00 (1.2.00)".
000650*
000660      copy "wsmcconst.cob".
000670      copy "wsmctyp.cob".
000680      copy "wsmcftp.cob".
000690      copy "wsmcasn.cob".
000700*
000710  01  WS-Work-Ix1             pic s9(05) comp.
000720  01  WS-Work-Ix2             pic s9(05) comp.
000730  01  WS-Work-Ix3             pic s9(05) comp.
000740  01  WS-Count-People         pic s9(09) comp.
000750  01  WS-Need-People          pic s9(09) comp.
000760  01  WS-Enough-People-Sw     pic x.
000770      88  WS-Enough-People            value "Y".
000780*
000790  01  WS-Footprint-Work.
000800      03  WS-My-H             pic 9(02).
000810      03  WS-My-W             pic 9(02).
000820      03  WS-My-Radius        pic 9(02).
000830      03  WS-My-Max-Ang       pic 9(02).
000840  01  WS-Footprint-Alt redefines WS-Footprint-Work.
000850      03  WS-Ftp-Alt-Bytes    pic x(08).
000860*
000870  01  WS-Cross-Work.
000880      03  WS-Their-H          pic 9(02).
000890      03  WS-Their-W          pic 9(02).
000900      03  WS-Cross-Sw         pic x.
000910          88  WS-Cross-Found          value "Y".
000920  01  WS-Cross-Alt redefines WS-Cross-Work.
000930      03  WS-Cross-Alt-Bytes  pic x(05).
000940*
000950  01  WS-Relief-Work.
000960      03  WS-Max-Angle-Seen   pic s9(05)v99 comp-3.
000970      03  WS-Relief-Row-Ix    pic s9(05) comp.
000980      03  WS-Relief-Col-Ix    pic s9(05) comp.
000990      03  WS-Relief-Out-Sw    pic x.
001000          88  WS-Relief-Out-Of-Bounds value "Y".
001010*
001020  01  WS-Admin-Found-Sw       pic x.
001030      88  WS-Admin-Found              value "Y".
001040  01  WS-Mine-Found-Sw        pic x.
001050      88  WS-Mine-Found               value "Y".
001060  01  WS-Other-Exists-Sw      pic x.
001070      88  WS-Other-Exists             value "Y".
001080  01  WS-Adjacent-Sw          pic x.
001090      88  WS-Is-Adjacent              value "Y".
001100  01  WS-Connect-Sw           pic x.
001110      88  WS-Is-Connected             value "Y".
001120*
001130  01  WS-Mass-Work.
001140      03  WS-Live-Count       pic s9(09) comp.
001150      03  WS-Plant-Count      pic s9(09) comp.
001160      03  WS-Mass             pic s9(09) comp.
001170  01  WS-Mass-Alt redefines WS-Mass-Work pic x(12).
001180*
001190  01  WS-Warehouse-Work.
001200      03  WS-Wh-Food-Sw       pic x.
001210      03  WS-Wh-Fuel-Sw       pic x.
001220      03  WS-Wh-Gases-Sw      pic x.
001230      03  WS-Wh-Material-Sw   pic x.
001240      03  WS-Wh-Bonus         pic s9(05) comp.
001250      03  WS-Other-Bonus      pic s9(05) comp.
001260*
001270  01  WS-Ratio-Work.
001280      03  WS-O2-Pct           pic s9(05)v9999 comp-3.
001290      03  WS-H2o-Pct          pic s9(05)v9999 comp-3.
001300      03  WS-Mat-Pct          pic s9(05)v9999 comp-3.
001310      03  WS-Fuel-Pct         pic s9(05)v9999 comp-3.
001320      03  WS-Food-Pct         pic s9(05)v9999 comp-3.
001330*
001340  01  WS-Repair-Work.
001350      03  WS-Repair-Count     pic s9(05) comp.
001360      03  WS-Repair-Pct       pic s9(05) comp.
001370      03  WS-Repair-Claimed-Sw pic x.
001380          88  WS-Repair-Is-Claimed     value "Y".
001390*
001400  01  WS-Telescope-Work.
001410      03  WS-Tele-Count       pic s9(05) comp.
001420      03  WS-Tele-Conn-Sw     pic x.
001430          88  WS-Tele-Connected        value "Y".
001440      03  WS-Tele-Site-Sw     pic x.
001450          88  WS-Tele-Site-Found       value "Y".
001460*
001470  01  WS-Solar-Work.
001480      03  WS-Center-Ang       pic s9(05) comp.
001490      03  WS-Shadow-Ang       pic s9(05) comp.
001500      03  WS-Lo-Deg           pic s9(05) comp.
001510      03  WS-Hi-Deg           pic s9(05) comp.
001520      03  WS-Lit-Count        pic s9(05) comp.
001530      03  WS-Efficiency       pic s9(05) comp.
001540      03  WS-Dx               pic s9(09) comp.
001550      03  WS-Dy               pic s9(09) comp.
001560      03  WS-Dist-Sq          pic s9(09) comp.
001570      03  WS-Asin-Ratio-Ix    pic s9(05) comp.
001580  01  MC-Illum-Mask.
001590      03  MC-Illum-Deg occurs 360 times pic x.
001600*
001610  01  WS-Ufnd-Work.
001620      03  WS-Ufnd-Zone-A      pic s9(05) comp.
001630      03  WS-Ufnd-Zone-B      pic s9(05) comp.
001640      03  WS-Ufnd-Result-Sw   pic x.
001650*
001660 LINKAGE SECTION.
001670*--------------------------------
001680      copy "wsmccmp.cob".
001690      copy "wsmcmtb.cob".
001700      copy "wsmcltb.cob".
001710      copy "wsmczon.cob".
001720      copy "wsmcacc.cob".
001730      copy "wsmcrtb.cob".
001740*
001750 PROCEDURE DIVISION USING MC-Comp-Ctl MC-Module-Table
001760      MC-Link-Table MC-Zone-Table MC-Accum-Table
001770      MC-Resource-Table.
001780*================================
001790*
001800  AA000-Main SECTION.
001810*********************************
001820      move     "N" to MC-Out-Relief-Sw.
001830      move     "N" to MC-Out-Ration-Sw.
001840      move     zero to MC-Out-Relief MC-Out-Ration.
001850      move     MC-Targ-Type to MC-Module-Type-Ord.
001860      if       not MC-Typ-Cosmodrome
001870          and  not MC-Typ-Landfill-Bio
001880          and  not MC-Typ-Live-Admin-Module
001890          and  not MC-Typ-Manuf-Enterprise
001900          and  not MC-Typ-Manuf-Enterprise-Fuel
001910          and  not MC-Typ-Plantation
001920          and  not MC-Typ-Repair-Module
001930          and  not MC-Typ-Research-Telescope
001940          and  not MC-Typ-Solar-Power-Plant
001950               goback.
001960      perform  AA010-Load-Footprint thru AA010-Exit.
001970      if       MC-Cmp-Is-Check
001980               perform AA020-Score-Relief thru AA020-Exit.
001990      perform  AA030-Score-Enough-People thru AA030-Exit.
002000      evaluate true
002010          when MC-Typ-Cosmodrome
002020               perform CC010-Cosmodrome thru CC010-Exit
002030          when MC-Typ-Landfill-Bio
002040               perform CC020-Landfill-Bio thru CC020-Exit
002050          when MC-Typ-Live-Admin-Module
002060               perform CC030-Live-Admin-Module thru CC030-Exit
002070          when MC-Typ-Manuf-Enterprise
002080               perform CC040-Manuf-Enterprise thru CC040-Exit
002090          when MC-Typ-Manuf-Enterprise-Fuel
002100               perform CC050-Manuf-Enterprise-Fuel thru CC050-Exit
002110          when MC-Typ-Plantation
002120               perform CC060-Plantation thru CC060-Exit
002130          when MC-Typ-Repair-Module
002140               perform CC070-Repair-Module thru CC070-Exit
002150          when MC-Typ-Research-Telescope
002160               perform CC080-Research-Telescope thru CC080-Exit
002170          when MC-Typ-Solar-Power-Plant
002180               perform CC090-Solar-Power-Plant thru CC090-Exit
002190      end-evaluate.
002200      goback.
002210*
002220  AA000-Exit.
002230      exit     section.
002240*
002250  AA010-Load-Footprint SECTION.
002260*********************************
002270      move     MC-Ftp-H       (MC-Targ-Type + 1) to WS-My-H.
002280      move     MC-Ftp-W       (MC-Targ-Type + 1) to WS-My-W.
002290      move     MC-Ftp-Radius  (MC-Targ-Type + 1) to WS-My-Radius.
002300      move     MC-Ftp-Max-Ang (MC-Targ-Type + 1) to WS-My-Max-Ang.
002310  AA010-Exit.
002320      exit     section.
002330*
002340  AA020-Score-Relief SECTION.
002350*********************************
002360*    Business Rule 6.  Maximum terrain angle over the footprint;
002370*    out-of-bounds anywhere in the footprint means no placement.
002380      move     "N" to WS-Relief-Out-Sw.
002390      move     zero to WS-Max-Angle-Seen.
002400      perform  AA021-Relief-Row thru AA021-Exit
002410          varying WS-Relief-Row-Ix from 1 by 1
002420          until WS-Relief-Row-Ix > WS-My-H
002430          or WS-Relief-Out-Of-Bounds.
002440      if       WS-Relief-Out-Of-Bounds
002450               go to AA020-Exit.
002460      compute  MC-Out-Relief =
002470               (WS-My-Max-Ang - WS-Max-Angle-Seen) * 10.
002480      if       MC-Out-Relief > 0
002490               move "Y" to MC-Out-Relief-Sw
002500      end-if.
002510  AA020-Exit.
002520      exit     section.
002530*
002540  AA021-Relief-Row.
002550      perform  AA022-Relief-Col thru AA022-Exit
002560          varying WS-Relief-Col-Ix from 1 by 1
002570          until WS-Relief-Col-Ix > WS-My-W
002580          or WS-Relief-Out-Of-Bounds.
002590  AA021-Exit.
002600      exit     paragraph.
002610*
002620  AA022-Relief-Col.
002630      if       MC-Targ-X + WS-Relief-Col-Ix - 1 < 1
002640          or   MC-Targ-X + WS-Relief-Col-Ix - 1 >
002650               MC-Zone-Width (MC-Targ-Zone + 1)
002660          or   MC-Targ-Y + WS-Relief-Row-Ix - 1 < 1
002670          or   MC-Targ-Y + WS-Relief-Row-Ix - 1 >
002680               MC-Zone-Height (MC-Targ-Zone + 1)
002690               set WS-Relief-Out-Of-Bounds to true
002700               go to AA022-Exit.
002710      if       MC-Cell-Angle (MC-Targ-Zone + 1, WS-Relief-Row-Ix,
002720               WS-Relief-Col-Ix) > WS-Max-Angle-Seen
002730               move MC-Cell-Angle (MC-Targ-Zone + 1,
002740                    WS-Relief-Row-Ix, WS-Relief-Col-Ix)
002750                    to WS-Max-Angle-Seen
002760      end-if.
002770  AA022-Exit.
002780      exit     paragraph.
002790*
002800  AA030-Score-Enough-People SECTION.
002810*********************************
002820*    Business Rule 9.  Modules are already in ascending id order
002830*    (MCPROD00/MCCHK00 sort the table before the call); walk up to
002840*    and including the tested module.
002850      move     zero to WS-Count-People WS-Need-People.
002860      move     "N" to WS-Enough-People-Sw.
002870      perform  AA031-People-Row thru AA031-Exit
002880          varying WS-Work-Ix1 from 1 by 1
002890          until WS-Work-Ix1 > MC-Mod-Tbl-Cnt
002900          or MC-Tbl-Mod-Id (WS-Work-Ix1) = MC-Targ-Mod-Id.
002910      if       WS-Count-People not < WS-Need-People
002920               set WS-Enough-People to true.
002930  AA030-Exit.
002940      exit     section.
002950*
002960  AA031-People-Row.
002970      move    MC-Tbl-Mod-Type (WS-Work-Ix1) to MC-Module-Type-Ord.
002980      if       MC-Typ-Live-Module-X or MC-Typ-Live-Module-Y
002990               add 8 to WS-Count-People
003000      else
003010               if MC-Tbl-Mod-Id (WS-Work-Ix1) not = MC-Targ-Mod-Id
003020                  add MC-Mty-People
003030                      (MC-Tbl-Mod-Type (WS-Work-Ix1) + 1)
003040                      to WS-Need-People
003050               end-if
003060      end-if.
003070  AA031-Exit.
003080      exit     paragraph.
003090*
003100  AA040-Test-Cross SECTION.
003110*********************************
003120*    Business Rule 7.  WS-Work-Ix2 names the row in the module
003130*    table to test our footprint against; same-zone test is the
003140*    caller's responsibility.
003150      move     "N" to WS-Cross-Sw.
003160      move     MC-Ftp-H (MC-Tbl-Mod-Type (WS-Work-Ix2) + 1)
003170               to WS-Their-H.
003180      move     MC-Ftp-W (MC-Tbl-Mod-Type (WS-Work-Ix2) + 1)
003190               to WS-Their-W.
003200      if       MC-Tbl-Mod-X (WS-Work-Ix2) >= MC-Targ-X
003210          and  MC-Tbl-Mod-X (WS-Work-Ix2) <= MC-Targ-X + WS-My-W
003220          and  MC-Tbl-Mod-Y (WS-Work-Ix2) >= MC-Targ-Y
003230          and  MC-Tbl-Mod-Y (WS-Work-Ix2) <= MC-Targ-Y + WS-My-H
003240               set WS-Cross-Found to true
003250               go to AA040-Exit.
003260      if       MC-Targ-X >= MC-Tbl-Mod-X (WS-Work-Ix2)
003270          and  MC-Targ-X <= MC-Tbl-Mod-X (WS-Work-Ix2)
003280                             + WS-Their-W
003290          and  MC-Targ-Y >= MC-Tbl-Mod-Y (WS-Work-Ix2)
003300          and  MC-Targ-Y <= MC-Tbl-Mod-Y (WS-Work-Ix2)
003310                             + WS-Their-H
003320               set WS-Cross-Found to true.
003330  AA040-Exit.
003340      exit     section.
003350*
003360  AA050-No-Same-Zone-Overlap SECTION.
003370*********************************
003380*    Shared guard used by most module types - true (WS-Cross-Sw
003390*    left at "Y") as soon as one same-zone overlap is found.
003400      move     "N" to WS-Cross-Sw.
003410      perform  AA051-Overlap-Row thru AA051-Exit
003420          varying WS-Work-Ix2 from 1 by 1
003430          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
003440          or WS-Cross-Found.
003450  AA050-Exit.
003460      exit     section.
003470*
003480  AA051-Overlap-Row.
003490      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
003500          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
003510               perform AA040-Test-Cross thru AA040-Exit
003520      end-if.
003530  AA051-Exit.
003540      exit     paragraph.
003550*
003560  AA060-In-Danger-Zone SECTION.
003570*********************************
003580*    Business Rule 8.  WS-Cross-Sw is set "Y" if our footprint
003590*    overlaps any Cosmodrome's danger-zone rectangle.
003600      move     "N" to WS-Cross-Sw.
003610      perform  AA061-Danger-Row thru AA061-Exit
003620          varying WS-Work-Ix2 from 1 by 1
003630          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
003640          or WS-Cross-Found.
003650  AA060-Exit.
003660      exit     section.
003670*
003680  AA061-Danger-Row.
003690      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
003700      if       MC-Typ-Cosmodrome
003710          and  MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
003720          and  MC-Targ-X >= MC-Tbl-Mod-X (WS-Work-Ix2)
003730                             - MC-Danger-Zone
003740          and  MC-Targ-X <= MC-Tbl-Mod-X (WS-Work-Ix2)
003750                             + MC-Cosmo-W + MC-Danger-Zone
003760          and  MC-Targ-Y >= MC-Tbl-Mod-Y (WS-Work-Ix2)
003770                             - MC-Danger-Zone
003780          and  MC-Targ-Y <= MC-Tbl-Mod-Y (WS-Work-Ix2)
003790                             + MC-Cosmo-H + MC-Danger-Zone
003800               set WS-Cross-Found to true
003810      end-if.
003820  AA061-Exit.
003830      exit     paragraph.
003840*
003850  AA070-Admin-Same-Zone SECTION.
003860*********************************
003870      move     "N" to WS-Admin-Found-Sw.
003880      perform  AA071-Admin-Row thru AA071-Exit
003890          varying WS-Work-Ix2 from 1 by 1
003900          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
003910          or WS-Admin-Found.
003920  AA070-Exit.
003930      exit     section.
003940*
003950  AA071-Admin-Row.
003960      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
003970      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
003980          and  (MC-Typ-Admin-Module or MC-Typ-Live-Admin-Module)
003990               set WS-Admin-Found to true
004000      end-if.
004010  AA071-Exit.
004020      exit     paragraph.
004030*
004040  AA080-Mine-Same-Zone SECTION.
004050*********************************
004060      move     "N" to WS-Mine-Found-Sw.
004070      perform  AA081-Mine-Row thru AA081-Exit
004080          varying WS-Work-Ix2 from 1 by 1
004090          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
004100          or WS-Mine-Found.
004110  AA080-Exit.
004120      exit     section.
004130*
004140  AA081-Mine-Row.
004150      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
004160      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
004170          and  MC-Typ-Mine-Base
004180               set WS-Mine-Found to true
004190      end-if.
004200  AA081-Exit.
004210      exit     paragraph.
004220*
004230  AA090-Adjacent-Live-Same-Zone SECTION.
004240*********************************
004250*    Business Rule 15 adjacency test - footprint touching one cell
004260*    N/S/E/W of a live module type in the same zone.
004270      move     "N" to WS-Adjacent-Sw.
004280      perform  AA091-Adjacent-Row thru AA091-Exit
004290          varying WS-Work-Ix2 from 1 by 1
004300          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
004310          or WS-Is-Adjacent.
004320  AA090-Exit.
004330      exit     section.
004340*
004350  AA091-Adjacent-Row.
004360      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
004370      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
004380          and  MC-Typ-Is-Live-Type
004390          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
004400          and  ((MC-Tbl-Mod-X (WS-Work-Ix2) = MC-Targ-X - 1
004410                 and MC-Tbl-Mod-Y (WS-Work-Ix2) >= MC-Targ-Y
004420                 and MC-Tbl-Mod-Y (WS-Work-Ix2) <=
004430                      MC-Targ-Y + WS-My-H - 1)
004440           or   (MC-Tbl-Mod-X (WS-Work-Ix2) = MC-Targ-X + WS-My-W
004450                 and MC-Tbl-Mod-Y (WS-Work-Ix2) >= MC-Targ-Y
004460                 and MC-Tbl-Mod-Y (WS-Work-Ix2) <=
004470                      MC-Targ-Y + WS-My-H - 1)
004480           or   (MC-Tbl-Mod-Y (WS-Work-Ix2) = MC-Targ-Y - 1
004490                 and MC-Tbl-Mod-X (WS-Work-Ix2) >= MC-Targ-X
004500                 and MC-Tbl-Mod-X (WS-Work-Ix2) <=
004510                      MC-Targ-X + WS-My-W - 1)
004520           or   (MC-Tbl-Mod-Y (WS-Work-Ix2) = MC-Targ-Y + WS-My-H
004530                 and MC-Tbl-Mod-X (WS-Work-Ix2) >= MC-Targ-X
004540                 and MC-Tbl-Mod-X (WS-Work-Ix2) <=
004550                      MC-Targ-X + WS-My-W - 1))
004560               set WS-Is-Adjacent to true
004570      end-if.
004580  AA091-Exit.
004590      exit     paragraph.
004600*
004610  CC010-Cosmodrome SECTION.
004620*********************************
004630*    Business Rule 10.  No production/consumption; CHECK only.
004640      if       not MC-Cmp-Is-Check
004650               go to CC010-Exit.
004660      move     "N" to WS-Other-Exists-Sw.
004670      perform  CC012-Other-Cosmo-Row thru CC012-Exit
004680          varying WS-Work-Ix2 from 1 by 1
004690          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt.
004700      if       WS-Other-Exists
004710               go to CC010-Exit.
004720      move     spaces to WS-Wh-Food-Sw WS-Wh-Fuel-Sw
004730                          WS-Wh-Gases-Sw WS-Wh-Material-Sw.
004740      perform  CC011-Warehouse-Row thru CC011-Exit
004750          varying WS-Work-Ix2 from 1 by 1
004760          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt.
004770      move     zero to WS-Wh-Bonus.
004780      if       WS-Wh-Food-Sw = "Y"     add 1 to WS-Wh-Bonus.
004790      if       WS-Wh-Fuel-Sw = "Y"     add 1 to WS-Wh-Bonus.
004800      if       WS-Wh-Gases-Sw = "Y"    add 1 to WS-Wh-Bonus.
004810      if       WS-Wh-Material-Sw = "Y" add 1 to WS-Wh-Bonus.
004820      compute  MC-Out-Ration = 20 + 20 * WS-Wh-Bonus.
004830      move     "Y" to MC-Out-Ration-Sw.
004840  CC010-Exit.
004850      exit     section.
004860*
004870  CC011-Warehouse-Row.
004880      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
004890      if       MC-Typ-Warehouse-Food   move "Y" to WS-Wh-Food-Sw.
004900      if       MC-Typ-Warehouse-Fuel   move "Y" to WS-Wh-Fuel-Sw.
004910      if       MC-Typ-Warehouse-Gases  move "Y" to WS-Wh-Gases-Sw.
004920      if       MC-Typ-Warehouse-Material
004930          move "Y" to WS-Wh-Material-Sw.
004940  CC011-Exit.
004950      exit     paragraph.
004960*
004970  CC012-Other-Cosmo-Row.
004980      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
004990      if       MC-Typ-Cosmodrome
005000          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
005010               set WS-Other-Exists to true
005020      end-if.
005030  CC012-Exit.
005040      exit     paragraph.
005050*
005060  CC020-Landfill-Bio SECTION.
005070*********************************
005080*    Business Rule 11.
005090      if       MC-Cmp-Is-Check
005100               perform CC021-Landfill-Validity thru CC021-Exit.
005110      if       MC-Cmp-Is-Produce
005120               perform CC025-Landfill-Production thru CC025-Exit.
005130  CC020-Exit.
005140      exit     section.
005150*
005160  CC021-Landfill-Validity.
005170      perform  AA050-No-Same-Zone-Overlap thru AA050-Exit.
005180      perform  AA060-In-Danger-Zone       thru AA060-Exit.
005190      perform  AA070-Admin-Same-Zone      thru AA070-Exit.
005200      if       not WS-Enough-People
005210          or   WS-Cross-Found
005220          or   not WS-Admin-Found
005230               go to CC021-Exit.
005240      move     "N" to WS-Other-Exists-Sw.
005250      perform  CC022-Live-Same-Zone-Row thru CC022-Exit
005260          varying WS-Work-Ix2 from 1 by 1
005270          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
005280          or WS-Other-Exists.
005290      if       WS-Other-Exists
005300               move 50 to WS-Wh-Bonus
005310      else
005320               move 0  to WS-Wh-Bonus
005330      end-if.
005340      move     "N" to WS-Connect-Sw.
005350      perform  CC023-Other-Landfill-Row thru CC023-Exit
005360          varying WS-Work-Ix2 from 1 by 1
005370          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
005380          or WS-Is-Connected.
005390      if       WS-Is-Connected
005400               move 0  to WS-Other-Bonus
005410      else
005420               move 50 to WS-Other-Bonus
005430      end-if.
005440      compute  MC-Out-Ration = WS-Wh-Bonus + WS-Other-Bonus.
005450      move     "Y" to MC-Out-Ration-Sw.
005460  CC021-Exit.
005470      exit     paragraph.
005480*
005490  CC022-Live-Same-Zone-Row.
005500      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
005510      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
005520          and  (MC-Typ-Live-Module-X or MC-Typ-Live-Module-Y)
005530               set WS-Other-Exists to true
005540      end-if.
005550  CC022-Exit.
005560      exit     paragraph.
005570*
005580  CC023-Other-Landfill-Row.
005590      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
005600      if       MC-Typ-Landfill-Bio
005610          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
005620               set WS-Is-Connected to true
005630      end-if.
005640  CC023-Exit.
005650      exit     paragraph.
005660*
005670  CC025-Landfill-Production.
005680      perform  CC026-Count-Live-Plant thru CC026-Exit
005690          varying WS-Work-Ix1 from 1 by 1
005700          until WS-Work-Ix1 > MC-Mod-Tbl-Cnt.
005710      compute  WS-Mass = 1.6 * WS-Live-Count
005720                       + 4.9 * WS-Plant-Count.
005730      add      WS-Mass * 1730 to MC-Acc-Production  (6).
005740      add      WS-Mass * 560  to MC-Acc-Production  (1).
005750      add      WS-Mass * 30   to MC-Acc-Production  (7).
005760      add      WS-Mass * 3    to MC-Acc-Consumption (4).
005770      add      WS-Mass * 1320 to MC-Acc-Consumption (5).
005780  CC025-Exit.
005790      exit     paragraph.
005800*
005810  CC026-Count-Live-Plant.
005820      if       WS-Work-Ix1 = 1
005830               move zero to WS-Live-Count WS-Plant-Count.
005840      move    MC-Tbl-Mod-Type (WS-Work-Ix1) to MC-Module-Type-Ord.
005850      if       MC-Typ-Live-Module-X or MC-Typ-Live-Module-Y
005860               add 1 to WS-Live-Count.
005870      if       MC-Typ-Plantation
005880               add 1 to WS-Plant-Count.
005890  CC026-Exit.
005900      exit     paragraph.
005910*
005920  CC030-Live-Admin-Module SECTION.
005930*********************************
005940*    Business Rule 12.
005950      if       MC-Cmp-Is-Check
005960               perform CC031-Admin-Validity thru CC031-Exit.
005970      if       MC-Cmp-Is-Produce
005980               add 36800 to MC-Acc-Consumption (4).
005990  CC030-Exit.
006000      exit     section.
006010*
006020  CC031-Admin-Validity.
006030      move     "N" to WS-Other-Exists-Sw.
006040      perform  CC032-Other-Admin-Row thru CC032-Exit
006050          varying WS-Work-Ix2 from 1 by 1
006060          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
006070          or WS-Other-Exists.
006080      perform  AA050-No-Same-Zone-Overlap thru AA050-Exit.
006090      perform  AA060-In-Danger-Zone       thru AA060-Exit.
006100      move     "N" to WS-Connect-Sw.
006110      move     zero to WS-Work-Ix1.
006120      perform  CC033-Find-Cosmodrome thru CC033-Exit
006130          varying WS-Work-Ix2 from 1 by 1
006140          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
006150          or WS-Is-Connected.
006160      if       WS-Other-Exists
006170          or   not WS-Is-Connected
006180          or   WS-Cross-Found
006190               go to CC031-Exit.
006200      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix1) = MC-Targ-Zone
006210               move 100 to MC-Out-Ration
006220               move "Y" to MC-Out-Ration-Sw
006230               go to CC031-Exit.
006240      move     MC-Targ-Zone to WS-Ufnd-Zone-A.
006250      move     MC-Tbl-Mod-Id-Zone (WS-Work-Ix1) to WS-Ufnd-Zone-B.
006260      call     "MCUFND0" using WS-Ufnd-Zone-A WS-Ufnd-Zone-B
006270               MC-Link-Table WS-Ufnd-Result-Sw.
006280      if       WS-Ufnd-Result-Sw = "Y"
006290               move 100 to MC-Out-Ration
006300               move "Y" to MC-Out-Ration-Sw
006310      end-if.
006320  CC031-Exit.
006330      exit     paragraph.
006340*
006350  CC032-Other-Admin-Row.
006360      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
006370      if       MC-Typ-Live-Admin-Module
006380          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
006390               set WS-Other-Exists to true
006400      end-if.
006410  CC032-Exit.
006420      exit     paragraph.
006430*
006440  CC033-Find-Cosmodrome.
006450      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
006460      if       MC-Typ-Cosmodrome
006470               move WS-Work-Ix2 to WS-Work-Ix1
006480               set WS-Is-Connected to true
006490      end-if.
006500  CC033-Exit.
006510      exit     paragraph.
006520*
006530  CC040-Manuf-Enterprise SECTION.
006540*********************************
006550*    Business Rule 13.
006560      if       MC-Cmp-Is-Check
006570               perform CC041-Manuf-Validity thru CC041-Exit.
006580      if       MC-Cmp-Is-Produce
006590               add 4800  to MC-Acc-Production  (1)
006600               add 5550  to MC-Acc-Production  (5)
006610               add 6150  to MC-Acc-Production  (8)
006620               add 34740 to MC-Acc-Consumption (4).
006630  CC040-Exit.
006640      exit     section.
006650*
006660  CC041-Manuf-Validity.
006670      perform  AA050-No-Same-Zone-Overlap thru AA050-Exit.
006680      perform  AA060-In-Danger-Zone       thru AA060-Exit.
006690      perform  AA070-Admin-Same-Zone      thru AA070-Exit.
006700      perform  AA080-Mine-Same-Zone       thru AA080-Exit.
006710      if       not WS-Enough-People
006720          or   WS-Cross-Found
006730          or   not WS-Admin-Found
006740          or   not WS-Mine-Found
006750               go to CC041-Exit.
006760      perform  CC042-Calc-Ratios thru CC042-Exit.
006770      compute  MC-Out-Ration =
006780               (WS-O2-Pct + 2 * WS-H2o-Pct + WS-Mat-Pct) / 4.
006790      if       MC-Out-Ration < 0
006800               move zero to MC-Out-Ration.
006810      move     "Y" to MC-Out-Ration-Sw.
006820  CC041-Exit.
006830      exit     paragraph.
006840*
006850  CC042-Calc-Ratios.
006860      move     zero to WS-O2-Pct WS-H2o-Pct WS-Mat-Pct.
006870      if       MC-Tbl-Consumption (5) not = 0
006880               compute WS-O2-Pct = 100 -
006890                   (MC-Tbl-Production (5) /
006900                    MC-Tbl-Consumption (5) * 100).
006910      if       MC-Tbl-Consumption (1) not = 0
006920               compute WS-H2o-Pct = 100 -
006930                   (MC-Tbl-Production (1) /
006940                    MC-Tbl-Consumption (1) * 100).
006950      if       MC-Tbl-Consumption (8) not = 0
006960               compute WS-Mat-Pct = 100 -
006970                   (MC-Tbl-Production (8) /
006980                    MC-Tbl-Consumption (8) * 100).
006990  CC042-Exit.
007000      exit     paragraph.
007010*
007020  CC050-Manuf-Enterprise-Fuel SECTION.
007030*********************************
007040*    Business Rule 14.
007050      if       MC-Cmp-Is-Check
007060               perform CC051-Manuf-Fuel-Validity thru CC051-Exit.
007070      if       MC-Cmp-Is-Produce
007080               add 10000  to MC-Acc-Production  (2)
007090               add 212000 to MC-Acc-Consumption (4)
007100               add 4500   to MC-Acc-Consumption (1)
007110               add 5500   to MC-Acc-Consumption (6).
007120  CC050-Exit.
007130      exit     section.
007140*
007150  CC051-Manuf-Fuel-Validity.
007160      perform  AA050-No-Same-Zone-Overlap thru AA050-Exit.
007170      perform  AA060-In-Danger-Zone       thru AA060-Exit.
007180      perform  AA070-Admin-Same-Zone      thru AA070-Exit.
007190      if       not WS-Enough-People
007200          or   WS-Cross-Found
007210          or   not WS-Admin-Found
007220               go to CC051-Exit.
007230      move     zero to WS-Fuel-Pct.
007240      compute  WS-Fuel-Pct =
007250               MC-Tbl-Production (2) * 30 * 6 / MC-Mass-Ref * 100.
007260      compute  MC-Out-Ration = 100 - WS-Fuel-Pct.
007270      move     "Y" to MC-Out-Ration-Sw.
007280  CC051-Exit.
007290      exit     paragraph.
007300*
007310  CC060-Plantation SECTION.
007320*********************************
007330*    Business Rule 15.
007340      if       MC-Cmp-Is-Check
007350               perform CC061-Plantation-Validity thru CC061-Exit.
007360      if       MC-Cmp-Is-Produce
007370               add 1640   to MC-Acc-Production  (3)
007380               add 3650   to MC-Acc-Production  (5)
007390               add 5000   to MC-Acc-Consumption (6)
007400               add 25350  to MC-Acc-Consumption (1)
007410               add 175000 to MC-Acc-Consumption (4).
007420  CC060-Exit.
007430      exit     section.
007440*
007450  CC061-Plantation-Validity.
007460      perform  AA050-No-Same-Zone-Overlap thru AA050-Exit.
007470      perform  AA060-In-Danger-Zone       thru AA060-Exit.
007480      perform  AA090-Adjacent-Live-Same-Zone thru AA090-Exit.
007490      if       not WS-Enough-People
007500          or   WS-Cross-Found
007510          or   not WS-Is-Adjacent
007520               go to CC061-Exit.
007530      move     zero to WS-Food-Pct.
007540      if       MC-Tbl-Consumption (3) not = 0
007550               compute WS-Food-Pct =
007560                   MC-Tbl-Production (3) / MC-Tbl-Consumption (3)
007570                   * 1000 / 3.
007580      if       WS-Food-Pct > 100
007590               move 100 to MC-Out-Ration
007600      else
007610               move WS-Food-Pct to MC-Out-Ration
007620      end-if.
007630      move     "Y" to MC-Out-Ration-Sw.
007640  CC061-Exit.
007650      exit     paragraph.
007660*
007670  CC070-Repair-Module SECTION.
007680*********************************
007690*    Business Rule 16. Count of same-type peers within the service
007700*    rectangle, capped at MAX_COUNT_REPAIRED - but a peer claimed
007710*    by a lower-id repair module first does NOT also count against
007720*    us, so two overlapping repair modules never both bill for the
007730*    same third module. CC072/CC073 do the claim check, walking
007740*    the table in Mc-Tbl-Mod-Id order (the table is kept sorted
007750*    that way, see wsmcmtb).
007760      perform  AA070-Admin-Same-Zone thru AA070-Exit.
007770      move     zero to WS-Repair-Count.
007780      perform  CC071-Repair-Peer-Row thru CC071-Exit
007790          varying WS-Work-Ix2 from 1 by 1
007800          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt
007810          or WS-Repair-Count = MC-Max-Count-Repaired.
007820      if       MC-Cmp-Is-Check
007830          and  WS-Enough-People
007840          and  WS-Admin-Found
007850*             truncate to whole repairs-done BEFORE scaling to a
007860*             percentage - a single COMPUTE would keep the
007870*             remainder and round 6/12 up to 50 instead of
007880*             dropping it to 0.
007890               compute WS-Repair-Pct =
007900                   WS-Repair-Count / MC-Max-Count-Repaired
007910               compute MC-Out-Ration = WS-Repair-Pct * 100
007920               move "Y" to MC-Out-Ration-Sw.
007930      if       MC-Cmp-Is-Produce
007940               compute MC-Acc-Consumption (4) =
007950                   MC-Acc-Consumption (4) + 4800
007960                   + 2000 * WS-Repair-Count
007970               compute MC-Acc-Consumption (8) =
007980                   MC-Acc-Consumption (8) +
007990                   MC-Con-Material-By-Rep * WS-Repair-Count
008000                   * 1000.
008010  CC070-Exit.
008020      exit     section.
008030*
008040  CC071-Repair-Peer-Row.
008050*    WS-Work-Ix2 names the candidate peer row.
008060      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
008070      if       MC-Typ-Repair-Module
008080          and  MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) = MC-Targ-Zone
008090          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
008100          and  MC-Tbl-Mod-X (WS-Work-Ix2) >=
008110               MC-Targ-X - MC-Repair-Zone
008120          and  MC-Tbl-Mod-X (WS-Work-Ix2) <=
008130               MC-Targ-X + WS-My-W + MC-Repair-Zone
008140          and  MC-Tbl-Mod-Y (WS-Work-Ix2) >=
008150               MC-Targ-Y - MC-Repair-Zone
008160          and  MC-Tbl-Mod-Y (WS-Work-Ix2) <=
008170               MC-Targ-Y + WS-My-H + MC-Repair-Zone
008180               perform CC072-Peer-Already-Claimed thru CC072-Exit
008190               if not WS-Repair-Is-Claimed
008200                  add 1 to WS-Repair-Count
008210               end-if
008220      end-if.
008230  CC071-Exit.
008240      exit     paragraph.
008250*
008260  CC072-Peer-Already-Claimed SECTION.
008270*********************************
008280*    Is the WS-Work-Ix2 peer already inside the service rectangle
008290*    of some OTHER repair module whose id sorts ahead of ours?  If
008300*    so that earlier module claims it, not us.
008310      move     "N" to WS-Repair-Claimed-Sw.
008320      perform  CC073-Claim-Test-Row thru CC073-Exit
008330          varying WS-Work-Ix3 from 1 by 1
008340          until WS-Work-Ix3 > MC-Mod-Tbl-Cnt
008350          or WS-Repair-Is-Claimed.
008360  CC072-Exit.
008370      exit     section.
008380*
008390  CC073-Claim-Test-Row.
008400*    WS-Work-Ix3 names the candidate claimant row.
008410      move    MC-Tbl-Mod-Type (WS-Work-Ix3) to MC-Module-Type-Ord.
008420      if       MC-Typ-Repair-Module
008430          and  MC-Tbl-Mod-Id-Zone (WS-Work-Ix3) = MC-Targ-Zone
008440          and  MC-Tbl-Mod-Id (WS-Work-Ix3) not =
008450               MC-Tbl-Mod-Id (WS-Work-Ix2)
008460          and  MC-Tbl-Mod-Id (WS-Work-Ix3) < MC-Targ-Mod-Id
008470          and  MC-Tbl-Mod-X (WS-Work-Ix2) >=
008480               MC-Tbl-Mod-X (WS-Work-Ix3) - MC-Repair-Zone
008490          and  MC-Tbl-Mod-X (WS-Work-Ix2) <=
008500               MC-Tbl-Mod-X (WS-Work-Ix3) + WS-My-W
008510                    + MC-Repair-Zone
008520          and  MC-Tbl-Mod-Y (WS-Work-Ix2) >=
008530               MC-Tbl-Mod-Y (WS-Work-Ix3) - MC-Repair-Zone
008540          and  MC-Tbl-Mod-Y (WS-Work-Ix2) <=
008550               MC-Tbl-Mod-Y (WS-Work-Ix3) + WS-My-H
008560                    + MC-Repair-Zone
008570               set WS-Repair-Is-Claimed to true
008580      end-if.
008590  CC073-Exit.
008600      exit     paragraph.
008610*
008620  CC080-Research-Telescope SECTION.
008630*********************************
008640*    Business Rule 17.
008650      perform  AA050-No-Same-Zone-Overlap    thru AA050-Exit.
008660      perform  AA060-In-Danger-Zone          thru AA060-Exit.
008670      perform  AA090-Adjacent-Live-Same-Zone thru AA090-Exit.
008680      move     "N" to WS-Tele-Site-Sw.
008690      move     1   to WS-Tele-Count.
008700      perform  CC081-Telescope-Scan-Row thru CC081-Exit
008710          varying WS-Work-Ix2 from 1 by 1
008720          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt.
008730      if       MC-Cmp-Is-Check
008740               if   WS-Enough-People
008750                and not WS-Cross-Found
008760                and WS-Is-Adjacent
008770                and WS-Tele-Site-Found
008780                     compute MC-Out-Ration = 100 / WS-Tele-Count
008790                     move "Y" to MC-Out-Ration-Sw
008800               end-if.
008810      if       MC-Cmp-Is-Produce
008820               add 10000 to MC-Acc-Consumption (4).
008830  CC080-Exit.
008840      exit     section.
008850*
008860  CC081-Telescope-Scan-Row.
008870      move    MC-Tbl-Mod-Type (WS-Work-Ix2) to MC-Module-Type-Ord.
008880      if       MC-Typ-Astronomical-Site
008890               set WS-Tele-Site-Found to true.
008900      if       MC-Typ-Research-Telescope
008910          and  MC-Tbl-Mod-Id (WS-Work-Ix2) not = MC-Targ-Mod-Id
008920               add 1 to WS-Tele-Count
008930      end-if.
008940  CC081-Exit.
008950      exit     paragraph.
008960*
008970  CC090-Solar-Power-Plant SECTION.
008980*********************************
008990*    Business Rule 18.  No trig library on this box - the shadow
009000*    cone uses the arc-sine table and an 8-point compass rose the
009010*    same way the old antenna-siting program worked around it.
009020      perform  AA070-Admin-Same-Zone thru AA070-Exit.
009030      if       not WS-Enough-People or not WS-Admin-Found
009040               go to CC090-Exit.
009050      perform  CC091-Build-Illum-Mask thru CC091-Exit.
009060      compute  WS-Efficiency = WS-Lit-Count * 100 / 360.
009070      compute  MC-Out-Ration =
009080               MC-Zone-Illumination (MC-Targ-Zone + 1)
009090               * WS-Efficiency / 100.
009100      if       MC-Cmp-Is-Check
009110               move "Y" to MC-Out-Ration-Sw.
009120      if       MC-Cmp-Is-Produce
009130               compute MC-Acc-Production (4) =
009140                   MC-Acc-Production (4) + 162500 * MC-Out-Ration
009150               add 1200 to MC-Acc-Consumption (4).
009160  CC090-Exit.
009170      exit     section.
009180*
009190  CC091-Build-Illum-Mask.
009200      perform  CC092-Clear-Mask thru CC092-Exit
009210          varying WS-Work-Ix1 from 1 by 1
009220          until WS-Work-Ix1 > 360.
009230      perform  CC093-Shadow-Row thru CC093-Exit
009240          varying WS-Work-Ix2 from 1 by 1
009250          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt.
009260      move     zero to WS-Lit-Count.
009270      perform  CC096-Count-Lit thru CC096-Exit
009280          varying WS-Work-Ix1 from 1 by 1
009290          until WS-Work-Ix1 > 360.
009300  CC091-Exit.
009310      exit     paragraph.
009320*
009330  CC092-Clear-Mask.
009340      move     "Y" to MC-Illum-Deg (WS-Work-Ix1).
009350  CC092-Exit.
009360      exit     paragraph.
009370*
009380  CC093-Shadow-Row.
009390      if       MC-Tbl-Mod-Id-Zone (WS-Work-Ix2) not = MC-Targ-Zone
009400          or   MC-Tbl-Mod-Id (WS-Work-Ix2) = MC-Targ-Mod-Id
009410               go to CC093-Exit.
009420      compute  WS-Dx = (MC-Tbl-Mod-X (WS-Work-Ix2) - MC-Targ-X)
009430               * MC-Size-Cell.
009440      compute  WS-Dy = (MC-Tbl-Mod-Y (WS-Work-Ix2) - MC-Targ-Y)
009450               * MC-Size-Cell.
009460      if       WS-Dx = 0 and WS-Dy = 0
009470               go to CC093-Exit.
009480      perform  CC094-Compass-Angle thru CC094-Exit.
009490      perform  CC095-Octagon-Dist  thru CC095-Exit.
009500      compute  WS-Asin-Ratio-Ix =
009510               MC-Ftp-Radius (MC-Tbl-Mod-Type (WS-Work-Ix2) + 1)
009520               * MC-Size-Cell.
009530      if       WS-Asin-Ratio-Ix = 0 or WS-Dist-Sq = 0
009540               go to CC093-Exit.
009550      compute  WS-Asin-Ratio-Ix =
009560               WS-Asin-Ratio-Ix * 10 / WS-Dist-Sq.
009570      if       WS-Asin-Ratio-Ix > 10
009580               move 10 to WS-Asin-Ratio-Ix.
009590      compute  WS-Shadow-Ang =
009600                   2 * MC-Asin-Deg (WS-Asin-Ratio-Ix + 1).
009610      compute  WS-Lo-Deg = WS-Center-Ang - WS-Shadow-Ang / 2.
009620      compute  WS-Hi-Deg = WS-Center-Ang + WS-Shadow-Ang / 2.
009630      perform  CC097-Mark-Shadow thru CC097-Exit
009640          varying WS-Work-Ix1 from 1 by 1
009650          until WS-Work-Ix1 > 360.
009660  CC093-Exit.
009670      exit     paragraph.
009680*
009690  CC094-Compass-Angle.
009700*    8-point approximation - good enough where no trig library
009710*    exists; matches the table-driven arc-sine above in spirit.
009720      evaluate true
009730          when WS-Dx >= 0 and WS-Dy = 0  move 0   to WS-Center-Ang
009740          when WS-Dx > 0  and WS-Dy > 0  move 45  to WS-Center-Ang
009750          when WS-Dx = 0  and WS-Dy > 0  move 90  to WS-Center-Ang
009760          when WS-Dx < 0  and WS-Dy > 0  move 135 to WS-Center-Ang
009770          when WS-Dx < 0  and WS-Dy = 0  move 180 to WS-Center-Ang
009780          when WS-Dx < 0  and WS-Dy < 0  move 225 to WS-Center-Ang
009790          when WS-Dx = 0  and WS-Dy < 0  move 270 to WS-Center-Ang
009800          when other                     move 315 to WS-Center-Ang
009810      end-evaluate.
009820  CC094-Exit.
009830      exit     paragraph.
009840*
009850  CC095-Octagon-Dist.
009860*    Distance proxy avoiding a square-root call - max leg plus
009870*    half the short leg, the old reckoning used on the slide-rule
009880*    charts.
009890      if       WS-Dx < 0  compute WS-Dx = 0 - WS-Dx.
009900      if       WS-Dy < 0  compute WS-Dy = 0 - WS-Dy.
009910      if       WS-Dx >= WS-Dy
009920               compute WS-Dist-Sq = WS-Dx + WS-Dy / 2
009930      else
009940               compute WS-Dist-Sq = WS-Dy + WS-Dx / 2
009950      end-if.
009960  CC095-Exit.
009970      exit     paragraph.
009980*
009990  CC096-Count-Lit.
010000      if       MC-Illum-Deg (WS-Work-Ix1) = "Y"
010010               add 1 to WS-Lit-Count.
010020  CC096-Exit.
010030      exit     paragraph.
010040*
010050  CC097-Mark-Shadow.
010060      move     WS-Work-Ix1 to WS-Dist-Sq.
010070      if       WS-Lo-Deg < 0
010080               if WS-Dist-Sq >= WS-Lo-Deg + 360
010090                   or WS-Dist-Sq <= WS-Hi-Deg
010100                   move "N" to MC-Illum-Deg (WS-Work-Ix1)
010110               end-if
010120      else
010130          if   WS-Hi-Deg > 359
010140               if WS-Dist-Sq >= WS-Lo-Deg
010150                   or WS-Dist-Sq <= WS-Hi-Deg - 360
010160                   move "N" to MC-Illum-Deg (WS-Work-Ix1)
010170               end-if
010180          else
010190               if WS-Dist-Sq >= WS-Lo-Deg
010200                   and WS-Dist-Sq <= WS-Hi-Deg
010210                   move "N" to MC-Illum-Deg (WS-Work-Ix1)
010220               end-if
010230          end-if
010240      end-if.
010250  CC097-Exit.
010260      exit     paragraph.
