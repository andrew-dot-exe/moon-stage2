000010*****************************************************
000020*  Shared Constants And Error Messages              *
000030*  Moon Colony Engine - all values taken from the   *
000040*  site-rules manual issued with the terraforming   *
000050*  contract, not subject to per-colony override.    *
000060*****************************************************
000070* 04/06/84 rjh - Created.
000080* 19/09/91 kds - Added Con-Material-By-Rep for new repair-module
000090*                costing.
000100*
000110 01  MC-Constants.
000120     03  MC-Size-Cell            pic s9(5)     comp    value +5.
000130     03  MC-Days-Delivery        pic s9(5)     comp    value +30.
000140     03  MC-Mass-Ref             pic s9(9)  comp  value +10000000.
000150     03  MC-Max-Count-Repaired   pic s9(5)     comp    value +12.
000160     03  MC-Repair-Zone          pic s9(5)     comp    value +5.
000170     03  MC-Cosmo-W              pic s9(5)     comp    value +6.
000180     03  MC-Cosmo-H              pic s9(5)     comp    value +6.
000190     03  MC-Danger-Zone          pic s9(5)     comp    value +4.
000200     03  MC-Wt-For-Kg-O2         pic s9(7)   comp   value +5250.
000210     03  MC-H2o-For-Kg-O2        pic s9v9999 comp-3 value 0.8888.
000220     03  MC-Con-Material-By-Rep  pic s9v9999 comp-3 value 0.5000.
000230*
000240 01  MC-Error-Messages.
000250     03  MC001 pic x(40)
000260         value "MC001 Colony Not Found Or Already Dead".
000270     03  MC002 pic x(40)
000280         value "MC002 Placement Request Incomplete".
000290     03  MC003 pic x(40)
000300         value "MC003 Resource File Out Of Sequence".
000310     03  MC004 pic x(40)
000320         value "MC004 Zone Terrain File Not Found".
000330     03  MC005 pic x(40)
000340         value "MC005 Unknown Module Type On File".
000350*
