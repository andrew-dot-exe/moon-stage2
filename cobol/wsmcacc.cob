000010*****************************************************
000020*  Working Storage - Production/Consumption         *
000030*     Accumulator, 8 Resource Rows, Built Fresh     *
000040*     Each Recount Pass And Added Onto The Resource *
000050*     Ledger At The End Of The Run.                 *
000060*****************************************************
000070* 02/05/84 rjh - Created.
000080*
000090 01  MC-Accum-Table.
000100     03  MC-Acc-Row occurs 8 times indexed by MC-Acc-Ix.
000110         05  MC-Acc-Production   pic s9(18) comp.
000120         05  MC-Acc-Consumption  pic s9(18) comp.
000130*
