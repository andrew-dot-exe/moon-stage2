000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040      PROGRAM-ID.         MCDAY00.
000050*
000060      AUTHOR.             R J Hollis.
000070*
000080      INSTALLATION.       Terraform Holdings Data Centre.
000090*
000100      DATE-WRITTEN.       02/05/1984.
000110*
000120      DATE-COMPILED.
000130*
000140      SECURITY.           Colony Operations - Internal Use Only.
000150*
000160*    Remarks.            Nightly colony posting run (one
000170*                         invocation per colony per in-game day).
000180*                         Applies the O2-shortage makeup rule and
000190*                         the periodic cargo-delivery shortfall
000200*                         rule against the resource ledger, then
000210*                         settles whether the colony has survived
000220*                         the cycle.
000230*
000240*    Called Modules.     None.
000250*
000260*    Files used.         MCUSER.    Colony master, one row.
000270*                         MCRESRCE.  Resource ledger, 8 rows.
000280*
000290*    Error messages used.
000300*                         MC001.
000310*
000320*****************************************************************
000330* Changes:
000340* 02/05/84 rjh - 1.0.00 Created.
000350* 17/08/85 rjh -    .01 O2 makeup rule was being applied after the
000360*                       H2O diff had already posted - moved ahead
000370*                       of the main loop per the design note.
000380* 30/08/86 rjh -    .02 Added Sum-Production/Sum-Consumption
000390*                       posting.
000400* 11/03/88 kds -    .03 Delivery countdown off by one on the cycle
000410*                       it actually fires - fixed reset to 30.
000420* 19/09/91 kds - 1.1.00 Delivery shortfall formula corrected to
000430*                       use the ORIGINAL diff and PRE-UPDATE
000440*                       count, not the post-O2-makeup values.
000450* 14/02/95 rjh -    .01 Tidy up of WS names ahead of the Y2K
000460*                       sweep.
000470* 06/01/99 rjh - 1.2.00 Y2K - Current-Day and Days-Bef-Delvry were
000480*                       never date fields but reviewed anyway, no
000490*                       change needed.  Logged per site standard.
000500* 23/11/03 kds -    .01 Survival check was testing only O2 - now
000510*                       tests all eight resource counts as
000520*                       designed.
000530*****************************************************************
000540*
000550 ENVIRONMENT DIVISION.
000560*================================
000570*
000580      copy "mcenvdiv.cob".
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610      copy "selmcusr.cob".
000620      copy "selmcres.cob".
000630*
000640 DATA DIVISION.
000650*================================
000660 FILE SECTION.
000670*
000680      copy "fdmcusr.cob".
000690      copy "fdmcres.cob".
000700*
000710 WORKING-STORAGE SECTION.
000720*--------------------------------
000730  77  Prog-Name              pic x(17) value "MCDAY00 (1.2.00)".
000740*
000750      copy "wsmcconst.cob".
000760      copy "wsmcrtb.cob".
000770*
000780  01  WS-Data.
000790      03  WS-Rec-Cnt          pic s9(05) comp  value zero.
000800      03  WS-Found-Sw         pic x            value "N".
000810          88  WS-Colony-Found          value "Y".
000820      03  WS-Delivery-Sw      pic x            value "N".
000830          88  WS-Is-Delivery            value "Y".
000840      03  WS-Prior-Delvry-Ctr pic s9(09) comp.
000850*
000860  01  WS-Resource-Ords.
000870      03  WS-Ord-H2O          pic s9(09) comp  value 0.
000880      03  WS-Ord-Fuel         pic s9(09) comp  value 1.
000890      03  WS-Ord-Food         pic s9(09) comp  value 2.
000900      03  WS-Ord-Wt           pic s9(09) comp  value 3.
000910      03  WS-Ord-O2           pic s9(09) comp  value 4.
000920      03  WS-Ord-Co2          pic s9(09) comp  value 5.
000930      03  WS-Ord-Garbage      pic s9(09) comp  value 6.
000940      03  WS-Ord-Material     pic s9(09) comp  value 7.
000950*
000960  01  WS-O2-Makeup-Work.
000970      03  WS-O2-Shortfall     pic s9(18) comp  value zero.
000980      03  WS-O2-Wt-Add        pic s9(18) comp  value zero.
000990      03  WS-O2-H2o-Add       pic s9(18) comp  value zero.
001000  01  WS-O2-Makeup-Display redefines WS-O2-Makeup-Work.
001010      03  WS-O2-Shortfall-D   pic s9(18).
001020      03  WS-O2-Wt-Add-D      pic s9(18).
001030      03  WS-O2-H2o-Add-D     pic s9(18).
001040*
001050  01  WS-Diff-Work.
001060      03  WS-Diff-Row occurs 8 times indexed by WS-Diff-Ix.
001070          05  WS-This-Diff    pic s9(18) comp.
001080          05  WS-Pre-Count    pic s9(18) comp.
001090  01  WS-Diff-Edit redefines WS-Diff-Work.
001100      03  WS-Diff-Edit-Row occurs 8 times.
001110          05  WS-This-Diff-Ed pic -9(17).
001120          05  WS-Pre-Count-Ed pic -9(17).
001130*
001140  01  WS-Sort-Work.
001150      03  WS-Sort-Ix1         pic s9(05) comp.
001160      03  WS-Sort-Ix2         pic s9(05) comp.
001170      03  WS-Swap-Row.
001180          05  WS-Swap-Type             pic s9(09)  comp.
001190          05  WS-Swap-Id-User          pic s9(18)  comp.
001200          05  WS-Swap-Count            pic s9(18)  comp.
001210          05  WS-Swap-Production       pic s9(18)  comp.
001220          05  WS-Swap-Consumption      pic s9(18)  comp.
001230          05  WS-Swap-Sum-Production   pic s9(18)  comp.
001240          05  WS-Swap-Sum-Consump      pic s9(18)  comp.
001250  01  WS-Swap-Row-Alt redefines WS-Swap-Row pic x(62).
001260*
001270 LINKAGE SECTION.
001280*--------------------------------
001290  01  MC-Chain-Linkage.
001300      03  LK-Id-User          pic s9(18)  comp.
001310      03  LK-Live-Flag        pic x.
001320      03  LK-Diffs            pic s9(18) comp  occurs 8.
001330*
001340 PROCEDURE DIVISION CHAINING MC-Chain-Linkage.
001350*================================
001360*
001370  AA000-Main SECTION.
001380*********************************
001390      move     "N" to WS-Found-Sw.
001400      move     zero to WS-Rec-Cnt.
001410      perform  AA010-Open-Files thru AA010-Exit.
001420      if       not WS-Colony-Found
001430               move "N" to LK-Live-Flag
001440               goback.
001450      if       not MC-Usr-Is-Live
001460               move "N" to LK-Live-Flag
001470               close MC-Users-File MC-Resources-File
001480               goback.
001490      perform  BB010-Advance-Day        thru BB010-Exit.
001500      perform  BB020-Load-Resources     thru BB020-Exit.
001510      perform  BB030-O2-Makeup-Rule     thru BB030-Exit.
001520      perform  BB040-Post-Resources     thru BB040-Exit.
001530      perform  BB050-Write-Back         thru BB050-Exit.
001540      move     MC-Usr-Live to LK-Live-Flag.
001550      close    MC-Users-File MC-Resources-File.
001560      goback.
001570*
001580  AA000-Exit.
001590      exit     section.
001600*
001610  AA010-Open-Files SECTION.
001620*********************************
001630*    USER file is a single-colony extract for this run; reject if
001640*    it is empty or the one record present is not ours.
001650      open     i-o MC-Users-File.
001660      if       MC-Usr-File-Status not = "00"
001670               display MC001
001680               exit section.
001690      read     MC-Users-File
001700          at end
001710               exit section
001720      end-read.
001730      if       MC-Usr-Id not = LK-Id-User
001740               exit section.
001750      set      WS-Colony-Found to true.
001760      open     i-o MC-Resources-File.
001770  AA010-Exit.
001780      exit     section.
001790*
001800  BB010-Advance-Day SECTION.
001810*********************************
001820      add      1 to MC-Usr-Current-Day.
001830      move     MC-Usr-Days-Bef-Delvry to WS-Prior-Delvry-Ctr.
001840      if       WS-Prior-Delvry-Ctr = 1
001850               move 30 to MC-Usr-Days-Bef-Delvry
001860               set  WS-Is-Delivery to true
001870      else
001880               subtract 1 from MC-Usr-Days-Bef-Delvry
001890               set  WS-Is-Delivery to false
001900      end-if.
001910  BB010-Exit.
001920      exit     section.
001930*
001940  BB020-Load-Resources SECTION.
001950*********************************
001960*    Read all 8 rows into the in-memory table, then a short
001970*    insertion sort by resource-type to guarantee array order
001980*    even if the extract arrived out of sequence.
001990      move     zero to WS-Rec-Cnt.
002000      perform  BB021-Read-One-Row thru BB021-Exit
002010          varying WS-Rec-Cnt from 1 by 1
002020          until WS-Rec-Cnt > 8
002030          or MC-Res-File-Status not = "00".
002040      perform  BB025-Sort-Resources thru BB025-Exit.
002050  BB020-Exit.
002060      exit     section.
002070*
002080  BB021-Read-One-Row.
002090      read     MC-Resources-File
002100          at end
002110               exit paragraph
002120      end-read.
002130      move     MC-Res-Type    to MC-Tbl-Res-Type (WS-Rec-Cnt).
002140      move     MC-Res-Id-User to MC-Tbl-Id-User   (WS-Rec-Cnt).
002150      move     MC-Res-Count   to MC-Tbl-Count     (WS-Rec-Cnt).
002160      move     MC-Res-Production
002170               to MC-Tbl-Production (WS-Rec-Cnt).
002180      move     MC-Res-Consumption
002190               to MC-Tbl-Consumption (WS-Rec-Cnt).
002200      move     MC-Res-Sum-Production
002210               to MC-Tbl-Sum-Production (WS-Rec-Cnt).
002220      move     MC-Res-Sum-Consumption
002230               to MC-Tbl-Sum-Consump (WS-Rec-Cnt).
002240  BB021-Exit.
002250      exit     paragraph.
002260*
002270  BB025-Sort-Resources.
002280      perform  BB026-Sort-Outer thru BB026-Exit
002290          varying WS-Sort-Ix1 from 1 by 1
002300          until WS-Sort-Ix1 > 7.
002310  BB025-Exit.
002320      exit     paragraph.
002330*
002340  BB026-Sort-Outer.
002350      perform  BB027-Sort-Inner thru BB027-Exit
002360          varying WS-Sort-Ix2 from 1 by 1
002370          until WS-Sort-Ix2 > 8 - WS-Sort-Ix1.
002380  BB026-Exit.
002390      exit     paragraph.
002400*
002410  BB027-Sort-Inner.
002420      if       MC-Tbl-Res-Type (WS-Sort-Ix2) >
002430               MC-Tbl-Res-Type (WS-Sort-Ix2 + 1)
002440               move MC-Res-Tbl-Row (WS-Sort-Ix2) to WS-Swap-Row
002450               move MC-Res-Tbl-Row (WS-Sort-Ix2 + 1)
002460                    to MC-Res-Tbl-Row (WS-Sort-Ix2)
002470               move WS-Swap-Row
002480                    to MC-Res-Tbl-Row (WS-Sort-Ix2 + 1)
002490      end-if.
002500  BB027-Exit.
002510      exit     paragraph.
002520*
002530  BB030-O2-Makeup-Rule SECTION.
002540*********************************
002550*    Business Rule 1.  Applied before the main diff loop so the
002560*    bumped WT/H2O consumption is seen by that loop's own diffs.
002570      move     zero to WS-O2-Shortfall WS-O2-Wt-Add WS-O2-H2o-Add.
002580      compute  WS-O2-Shortfall =
002590               MC-Tbl-Consumption (5) - MC-Tbl-Production (5).
002600      if       WS-O2-Shortfall > 0
002610               compute WS-O2-Wt-Add =
002620                       (WS-O2-Shortfall * MC-Wt-For-Kg-O2) / 1000
002630               compute WS-O2-H2o-Add =
002640                       (WS-O2-Shortfall * 8) / 9
002650               add     WS-O2-Wt-Add  to MC-Tbl-Consumption (4)
002660               add     WS-O2-H2o-Add to MC-Tbl-Consumption (1)
002670               add     WS-O2-Shortfall to MC-Tbl-Production (5)
002680      end-if.
002690  BB030-Exit.
002700      exit     section.
002710*
002720  BB040-Post-Resources SECTION.
002730*********************************
002740*    Business Rules 2 and 3 - main per-resource posting loop,
002750*    resource_type ordinal order 0 thru 7 (table index 1 thru 8).
002760      perform  BB041-Post-One-Resource thru BB041-Exit
002770          varying WS-Diff-Ix from 1 by 1
002780          until WS-Diff-Ix > 8.
002790      set      MC-Usr-Is-Live to true.
002800      perform  BB042-Check-Survival thru BB042-Exit
002810          varying WS-Diff-Ix from 1 by 1
002820          until WS-Diff-Ix > 8.
002830  BB040-Exit.
002840      exit     section.
002850*
002860  BB042-Check-Survival.
002870      if       MC-Tbl-Count (WS-Diff-Ix) < 0
002880               set MC-Usr-Is-Dead to true
002890      end-if.
002900  BB042-Exit.
002910      exit     paragraph.
002920*
002930  BB041-Post-One-Resource.
002940      compute  WS-This-Diff (WS-Diff-Ix) =
002950               MC-Tbl-Production (WS-Diff-Ix)
002960               - MC-Tbl-Consumption (WS-Diff-Ix).
002970      move     MC-Tbl-Count (WS-Diff-Ix)
002980               to WS-Pre-Count (WS-Diff-Ix).
002990      if       WS-Is-Delivery
003000          and  WS-Diff-Ix not = 4
003010          and  WS-This-Diff (WS-Diff-Ix) < 0
003020               compute WS-This-Diff (WS-Diff-Ix) =
003030                   WS-This-Diff (WS-Diff-Ix)
003040                   - (WS-This-Diff (WS-Diff-Ix) * MC-Days-Delivery
003050                      + (WS-Pre-Count (WS-Diff-Ix)
003060                         + WS-This-Diff (WS-Diff-Ix) * 5))
003070      end-if.
003080      add      WS-This-Diff (WS-Diff-Ix)
003090               to MC-Tbl-Count (WS-Diff-Ix).
003100      add      MC-Tbl-Production (WS-Diff-Ix)
003110               to MC-Tbl-Sum-Production (WS-Diff-Ix).
003120      add      MC-Tbl-Consumption (WS-Diff-Ix)
003130               to MC-Tbl-Sum-Consump (WS-Diff-Ix).
003140      move     WS-This-Diff (WS-Diff-Ix) to LK-Diffs (WS-Diff-Ix).
003150  BB041-Exit.
003160      exit     paragraph.
003170*
003180  BB050-Write-Back SECTION.
003190*********************************
003200*    RESOURCES is a flat sequential extract with no guaranteed
003210*    arrival order (see Business Rule 3's table), so the 8 rows
003220*    are rewritten as a fresh OUTPUT pass rather than chasing the
003230*    original physical record positions with REWRITE.
003240      rewrite  MC-User-Record.
003250      close    MC-Resources-File.
003260      open     output MC-Resources-File.
003270      perform  BB051-Write-One-Resource thru BB051-Exit
003280          varying WS-Diff-Ix from 1 by 1
003290          until WS-Diff-Ix > 8.
003300  BB050-Exit.
003310      exit     section.
003320*
003330  BB051-Write-One-Resource.
003340      move     MC-Tbl-Res-Type (WS-Diff-Ix)    to MC-Res-Type.
003350      move     MC-Tbl-Id-User (WS-Diff-Ix)     to MC-Res-Id-User.
003360      move     MC-Tbl-Count (WS-Diff-Ix)       to MC-Res-Count.
003370      move     MC-Tbl-Production (WS-Diff-Ix)
003380               to MC-Res-Production.
003390      move     MC-Tbl-Consumption (WS-Diff-Ix)
003400               to MC-Res-Consumption.
003410      move     MC-Tbl-Sum-Production (WS-Diff-Ix)
003420               to MC-Res-Sum-Production.
003430      move     MC-Tbl-Sum-Consump (WS-Diff-Ix)
003440               to MC-Res-Sum-Consumption.
003450      write    MC-Resource-Record.
003460  BB051-Exit.
003470      exit     paragraph.
003480*
