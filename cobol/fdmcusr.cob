000010*  FD for the USER/COLONY file - one record per
000020*  colony, read and rewritten every batch cycle.
000030 FD  MC-Users-File
000040     RECORD CONTAINS 24 CHARACTERS
000050     LABEL RECORDS ARE STANDARD.
000060 copy "wsmcusr.cob".
000070*
