000010*****************************************************
000020*  Record Definition For Inter-Zone Link File       *
000030*     Unordered (type,zone1,zone2) triple, variable *
000040*     count of rows per colony.                     *
000050*****************************************************
000060*  File size 36 bytes.
000070*
000080* 02/05/84 rjh - Created.
000090*
000100 01  MC-Link-Record.
000110     03  MC-Lnk-Type           pic s9(09)  comp.
000120*        0 = foot-path, 1 = power-transmission.
000130     03  MC-Lnk-Id-User        pic s9(18)  comp.
000140     03  MC-Lnk-Id-Zone1       pic s9(09)  comp.
000150     03  MC-Lnk-Id-Zone2       pic s9(09)  comp.
000160     03  FILLER                pic x(08).
000170*
