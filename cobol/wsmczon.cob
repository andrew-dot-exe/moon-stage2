000010*****************************************************
000020*  Working Storage For The Six Zone Terrain Tables  *
000030*     Loaded once per run from the static terrain   *
000040*     description files, never written back.        *
000050*****************************************************
000060* 02/05/84 rjh - Created.
000070* 11/11/87 rjh - Grid capped at 20 x 20 cells, largest
000080*                survey grid issued to date.
000090*
000100 01  MC-Zon-File-Ctl.
000110     03  MC-Zon-File-Name       pic x(12).
000120     03  MC-Zon-File-Status     pic xx.
000130*
000140 01  MC-Zone-Table.
000150     03  MC-Zone-Entry occurs 6 times indexed by MC-Zone-Ix.
000160         05  MC-Zone-Illumination   pic s9(09)       comp.
000170         05  MC-Zone-Width          pic s9(09)       comp.
000180         05  MC-Zone-Height         pic s9(09)       comp.
000190         05  MC-Zone-Cells.
000200             07  MC-Cell-Row occurs 20 times indexed by MC-Row-Ix.
000210                 09  MC-Cell-Col occurs 20 times
000220                         indexed by MC-Col-Ix.
000230                     11  MC-Cell-Height     pic s9(09)     comp.
000240                     11  MC-Cell-Angle      pic s9(05)v99  comp-3.
000250                     11  MC-Cell-Width-Sec  pic s9(09)     comp.
000260                     11  MC-Cell-Long-Sec   pic s9(09)     comp.
000270         05  MC-Zone-Ways  pic s9(09) comp  occurs 6.
000280*
