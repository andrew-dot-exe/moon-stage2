000010*****************************************************
000020*  Module-Type Ordinal Table - 26 Types Fixed By    *
000030*  The Construction Catalogue, Not Held On File.    *
000040*  Layout per row: people(1) cost(5) live-flag(1).  *
000050*  Held as a literal table same style as the old    *
000060*  Final-Record ar1(26) GL-code table.               *
000070*****************************************************
000080* 02/05/84 rjh - Created.
000090* 23/01/90 kds - Re-keyed after catalogue renumber, types
000100*                11 thru 25 added for admin/mine/warehouse.
000110*
000120 01  MC-Module-Type-Tbl.
000130     03  filler pic x(7) value "009500Y".
000140     03  filler pic x(7) value "009500Y".
000150     03  filler pic x(7) value "216000Y".
000160     03  filler pic x(7) value "005000Y".
000170     03  filler pic x(7) value "105000Y".
000180     03  filler pic x(7) value "342000Y".
000190     03  filler pic x(7) value "105000Y".
000200     03  filler pic x(7) value "105000Y".
000210     03  filler pic x(7) value "105000Y".
000220     03  filler pic x(7) value "105000Y".
000230     03  filler pic x(7) value "003500Y".
000240     03  filler pic x(7) value "216000N".
000250     03  filler pic x(7) value "000900N".
000260     03  filler pic x(7) value "215000N".
000270     03  filler pic x(7) value "200900N".
000280     03  filler pic x(7) value "001000N".
000290     03  filler pic x(7) value "115000N".
000300     03  filler pic x(7) value "115000N".
000310     03  filler pic x(7) value "104200N".
000320     03  filler pic x(7) value "104200N".
000330     03  filler pic x(7) value "030000N".
000340     03  filler pic x(7) value "120000N".
000350     03  filler pic x(7) value "014000N".
000360     03  filler pic x(7) value "014000N".
000370     03  filler pic x(7) value "014000N".
000380     03  filler pic x(7) value "014000N".
000390 01  MC-Module-Type-Rows redefines MC-Module-Type-Tbl.
000400     03  MC-Mty-Row  occurs 26 times.
000410         05  MC-Mty-People  pic 9.
000420         05  MC-Mty-Cost    pic 9(05).
000430         05  MC-Mty-Live    pic x.
000440*
000450*    Ordinal names for the types the rule engine
000460*    dispatches on directly (MCCOMP00/MCCHK00).
000470*
000480 01  MC-Module-Type-Ord    pic s9(09)  comp.
000490     88  MC-Typ-Live-Module-X          value 0.
000500     88  MC-Typ-Live-Module-Y          value 1.
000510     88  MC-Typ-Live-Admin-Module      value 2.
000520     88  MC-Typ-Plantation             value 5.
000530     88  MC-Typ-Research-Telescope     value 8.
000540     88  MC-Typ-Hallway                value 10.
000550     88  MC-Typ-Admin-Module           value 11.
000560     88  MC-Typ-Solar-Power-Plant      value 12.
000570     88  MC-Typ-Repair-Module          value 13.
000580     88  MC-Typ-Cosmodrome             value 14.
000590     88  MC-Typ-Landfill-Bio           value 17.
000600     88  MC-Typ-Manuf-Enterprise       value 18.
000610     88  MC-Typ-Manuf-Enterprise-Fuel  value 19.
000620     88  MC-Typ-Astronomical-Site      value 20.
000630     88  MC-Typ-Mine-Base              value 21.
000640     88  MC-Typ-Warehouse-Food         value 22.
000650     88  MC-Typ-Warehouse-Gases        value 23.
000660     88  MC-Typ-Warehouse-Fuel         value 24.
000670     88  MC-Typ-Warehouse-Material     value 25.
000680     88  MC-Typ-Is-Live-Type
000690             values 0 1 2 3 4 5 6 7 8 9 10.
000700*
