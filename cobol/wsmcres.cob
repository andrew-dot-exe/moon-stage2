000010*****************************************************
000020*  Record Definition For Resource Ledger File       *
000030*     One row per resource type per colony, 8 off.  *
000040*     Uses Mc-Res-Type as key, 0 thru 7.            *
000050*****************************************************
000060*  File size 56 bytes.
000070*
000080* 02/05/84 rjh - Created.
000090* 30/08/86 rjh - Added Sum-Production/Sum-Consumption
000100*                running totals per audit request.
000110*
000120 01  MC-Resource-Record.
000130     03  MC-Res-Type            pic s9(09)  comp.
000140     03  MC-Res-Id-User         pic s9(18)  comp.
000150     03  MC-Res-Count           pic s9(18)  comp.
000160     03  MC-Res-Production      pic s9(18)  comp.
000170     03  MC-Res-Consumption     pic s9(18)  comp.
000180     03  MC-Res-Sum-Production  pic s9(18)  comp.
000190     03  MC-Res-Sum-Consumption pic s9(18)  comp.
000200     03  FILLER                 pic x(04).
000210*
