000010*  SELECT clause for the USER/COLONY file.
000020 SELECT MC-Users-File ASSIGN TO "MCUSER"
000030     ORGANIZATION IS SEQUENTIAL
000040     ACCESS MODE IS SEQUENTIAL
000050     FILE STATUS IS MC-Usr-File-Status.
000060*
