000010*  SELECT clause for the LINKS file.
000020 SELECT MC-Links-File ASSIGN TO "MCLINK"
000030     ORGANIZATION IS SEQUENTIAL
000040     ACCESS MODE IS SEQUENTIAL
000050     FILE STATUS IS MC-Lnk-File-Status.
000060*
