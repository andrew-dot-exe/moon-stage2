000010*  FD for the MODULES file - one record per placed
000020*  building, fixed length, read in full each cycle.
000030 FD  MC-Modules-File
000040     RECORD CONTAINS 64 CHARACTERS
000050     LABEL RECORDS ARE STANDARD.
000060 copy "wsmcmod.cob".
000070*
