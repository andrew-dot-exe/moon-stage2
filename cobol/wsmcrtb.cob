000010*****************************************************
000020*  Working Storage - In-Memory Resource Table       *
000030*     8 rows, read once per cycle, sorted by        *
000040*     resource-type ascending (array order).        *
000050*****************************************************
000060* 02/05/84 rjh - Created.
000070*
000080 01  MC-Resource-Table.
000090     03  MC-Res-Tbl-Row occurs 8 times indexed by MC-Res-Ix.
000100         05  MC-Tbl-Res-Type       pic s9(09)  comp.
000110         05  MC-Tbl-Id-User        pic s9(18)  comp.
000120         05  MC-Tbl-Count          pic s9(18)  comp.
000130         05  MC-Tbl-Production     pic s9(18)  comp.
000140         05  MC-Tbl-Consumption    pic s9(18)  comp.
000150         05  MC-Tbl-Sum-Production pic s9(18)  comp.
000160         05  MC-Tbl-Sum-Consump    pic s9(18)  comp.
000170*
