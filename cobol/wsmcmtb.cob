000010*****************************************************
000020*  Working Storage - In-Memory Module Table         *
000030*     Whole MODULES file read in, re-sorted by      *
000040*     Mc-Tbl-Mod-Id ascending for the staffing and  *
000050*     repair-radius walks.                          *
000060*****************************************************
000070* 02/05/84 rjh - Created.
000080* 19/09/91 kds - Raised Mc-Max-Modules from 120 to 200,
000090*                biggest colony on file was hitting the old cap.
000100*
000110 01  MC-Max-Modules           pic s9(05) comp  value +200.
000120 01  MC-Module-Table.
000130     03  MC-Mod-Tbl-Cnt        pic s9(05) comp.
000140     03  MC-Mod-Tbl-Row occurs 200 times indexed by MC-Mod-Ix.
000150         05  MC-Tbl-Mod-Id       pic s9(18)  comp.
000160         05  MC-Tbl-Mod-Id-User  pic s9(18)  comp.
000170         05  MC-Tbl-Mod-Id-Zone  pic s9(09)  comp.
000180         05  MC-Tbl-Mod-Type     pic s9(09)  comp.
000190         05  MC-Tbl-Mod-X        pic s9(09)  comp.
000200         05  MC-Tbl-Mod-Y        pic s9(09)  comp.
000210*
