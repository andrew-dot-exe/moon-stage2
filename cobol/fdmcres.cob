000010*  FD for the RESOURCES ledger file - fixed at 8 rows
000020*  per colony (one per resource type), small enough to
000030*  hold whole in working storage once read.
000040 FD  MC-Resources-File
000050     RECORD CONTAINS 56 CHARACTERS
000060     LABEL RECORDS ARE STANDARD.
000070 copy "wsmcres.cob".
000080*
