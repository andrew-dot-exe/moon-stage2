000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040      PROGRAM-ID.         MCPROD00.
000050*
000060      AUTHOR.             R J Hollis.
000070*
000080      INSTALLATION.       Terraform Holdings Data Centre.
000090*
000100      DATE-WRITTEN.       30/08/1986.
000110*
000120      DATE-COMPILED.
000130*
000140      SECURITY.           Colony Operations - Internal Use Only.
000150*
000160*    Remarks.            Full production/consumption recount for
000170*                         one colony. Reads MODULES, LINKS and
000180*                         RESOURCES, dispatches every module to
000190*                         MCCOMP00 for its Component rule set,
000200*                         adds the power-line loss onto WT, and
000210*                         writes the 8 resource rows back
000220*                         (MATERIAL excluded - see the 19/09/91
000230*                         note).
000240*
000250*    Called Modules.     MCCOMP00 (per-module
000260*                         production/consumption).
000270*
000280*    Files used.         MCMODULE.  Placed modules, this colony.
000290*                         MCLINK.    Links, this colony.
000300*                         MCRESRCE.  Resource ledger, 8 rows.
000310*                         MCZONxx.   6 static zone terrain files.
000320*
000330*    Error messages used.
000340*                         MC002, MC003, MC004.
000350*
000360*****************************************************************
000370* Changes:
000380* 30/08/86 rjh - 1.0.00 Created.
000390* 11/03/88 kds -    .01 Module table sort was comparing the
000400*                       id-zone field, not id - staffing walk was
000410*                       wrong.
000420* 19/09/91 kds - 1.1.00 Confirmed the Material row (type 7) is to
000430*                       stay untouched on write-back - do NOT
000440*                       extend the loop to 8, see the design note
000450*                       on this.
000460* 14/02/95 rjh -    .01 Tidy up of WS names ahead of the Y2K
000470*                       sweep.
000480* 06/01/99 rjh - 1.2.00 Y2K - no date fields in this program,
000490*                       reviewed and logged per site standard.
000500* 14/05/01 kds -    .01 CR 3390 - write-back of MC-Resources-File
000510*                       was rewriting rows out of the order they
000520*                       were read, clobbering an earlier colony's
000530*                       figures on a short run - now closes the
000540*                       ledger and re-writes the whole file in
000550*                       read order instead of rewriting in place.
000560*****************************************************************
000570*
000580 ENVIRONMENT DIVISION.
000590*================================
000600*
000610      copy "mcenvdiv.cob".
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640      copy "selmcmod.cob".
000650      copy "selmclnk.cob".
000660      copy "selmcres.cob".
000670      copy "selmczon.cob".
000680*
000690 DATA DIVISION.
000700*================================
000710 FILE SECTION.
000720*
000730      copy "fdmcmod.cob".
000740      copy "fdmclnk.cob".
000750      copy "fdmcres.cob".
000760      copy "fdmczon.cob".
000770*
000780 WORKING-STORAGE SECTION.
000790*--------------------------------
000800  77  Prog-Name              pic x(17) value "MCPROD00 (1.2.00)".
000810*
000820      copy "wsmcconst.cob".
000830      copy "wsmcmtb.cob".
000840      copy "wsmcltb.cob".
000850      copy "wsmcrtb.cob".
000860      copy "wsmcacc.cob".
000870      copy "wsmczon.cob".
000880      copy "wsmccmp.cob".
000890*
000900  01  WS-Work-Ix1             pic s9(05) comp.
000910  01  WS-Work-Ix2             pic s9(05) comp.
000920  01  WS-Swap-Mod-Row.
000930      03  WS-Swap-Mod-Id          pic s9(18) comp.
000940      03  WS-Swap-Mod-Id-User     pic s9(18) comp.
000950      03  WS-Swap-Mod-Id-Zone     pic s9(09) comp.
000960      03  WS-Swap-Mod-Type        pic s9(09) comp.
000970      03  WS-Swap-Mod-X           pic s9(09) comp.
000980      03  WS-Swap-Mod-Y           pic s9(09) comp.
000990  01  WS-Swap-Mod-Alt redefines WS-Swap-Mod-Row pic x(52).
001000*
001010  01  WS-Power-Work.
001020      03  WS-Power-Total      pic s9(09) comp  value zero.
001030      03  WS-Power-Wt         pic s9(09) comp  value zero.
001040  01  WS-Power-Alt redefines WS-Power-Work pic x(08).
001050*
001060  01  WS-Res-Sort-Work.
001070      03  WS-Res-Sort-Ix1     pic s9(05) comp.
001080      03  WS-Res-Sort-Ix2     pic s9(05) comp.
001090      03  WS-Res-Swap-Row.
001100          05  WS-Res-Swap-Type             pic s9(09)  comp.
001110          05  WS-Res-Swap-Id-User          pic s9(18)  comp.
001120          05  WS-Res-Swap-Count            pic s9(18)  comp.
001130          05  WS-Res-Swap-Production       pic s9(18)  comp.
001140          05  WS-Res-Swap-Consumption      pic s9(18)  comp.
001150          05  WS-Res-Swap-Sum-Production   pic s9(18)  comp.
001160          05  WS-Res-Swap-Sum-Consump      pic s9(18)  comp.
001170*
001180  01  WS-Zone-File-Ix          pic s9(05) comp.
001190  01  WS-Zone-Line-Ix          pic s9(05) comp.
001200  01  WS-Cell-Ix               pic s9(05) comp.
001210  01  WS-Zone-File-Name-Tbl.
001220      03  filler pic x(12) value "MCZONE01   ".
001230      03  filler pic x(12) value "MCZONE02   ".
001240      03  filler pic x(12) value "MCZONE03   ".
001250      03  filler pic x(12) value "MCZONE04   ".
001260      03  filler pic x(12) value "MCZONE05   ".
001270      03  filler pic x(12) value "MCZONE06   ".
001280  01  WS-Zone-File-Names redefines WS-Zone-File-Name-Tbl.
001290      03  WS-Zone-File-Entry occurs 6 times pic x(12).
001300*
001310 LINKAGE SECTION.
001320*--------------------------------
001330  01  MC-Chain-Linkage.
001340      03  LK-Id-User          pic s9(18)  comp.
001350*
001360 PROCEDURE DIVISION CHAINING MC-Chain-Linkage.
001370*================================
001380*
001390  AA000-Main SECTION.
001400*********************************
001410      perform  AA010-Load-Zones    thru AA010-Exit.
001420      perform  AA020-Load-Modules  thru AA020-Exit.
001430      perform  AA030-Sort-Modules  thru AA030-Exit.
001440      perform  AA040-Load-Links    thru AA040-Exit.
001450      perform  AA050-Load-Resources thru AA050-Exit.
001460      move     zero to MC-Accum-Table.
001470      perform  BB010-Dispatch-Module thru BB010-Exit
001480          varying WS-Work-Ix1 from 1 by 1
001490          until WS-Work-Ix1 > MC-Mod-Tbl-Cnt.
001500      perform  BB020-Power-Line-Loss thru BB020-Exit.
001510      close    MC-Resources-File.
001520      open     output MC-Resources-File.
001530      perform  CC010-Write-Back thru CC010-Exit
001540          varying WS-Work-Ix1 from 1 by 1
001550          until WS-Work-Ix1 > 8.
001560      close    MC-Resources-File.
001570      goback.
001580*
001590  AA000-Exit.
001600      exit     section.
001610*
001620  AA010-Load-Zones SECTION.
001630*********************************
001640*    6 fixed terrain files, one row in the zone table per file.
001650      perform  AA011-Load-One-Zone thru AA011-Exit
001660          varying WS-Zone-File-Ix from 1 by 1
001670          until WS-Zone-File-Ix > 6.
001680  AA010-Exit.
001690      exit     section.
001700*
001710  AA011-Load-One-Zone.
001720      move     WS-Zone-File-Entry (WS-Zone-File-Ix)
001730               to MC-Zon-File-Name.
001740      open     input MC-Zone-File.
001750      if       MC-Zon-File-Status not = "00"
001760               display MC003
001770               go to AA011-Exit.
001780      read     MC-Zone-File
001790          at end
001800               go to AA011-Close
001810      end-read.
001820      unstring MC-Zone-Fd-Line delimited by space
001830          into MC-Zone-Width (WS-Zone-File-Ix)
001840               MC-Zone-Height (WS-Zone-File-Ix).
001850      move     100 to MC-Zone-Illumination (WS-Zone-File-Ix).
001860      perform  AA012-Load-Cell-Row thru AA012-Exit
001870          varying WS-Zone-Line-Ix from 1 by 1
001880          until WS-Zone-Line-Ix >
001890                MC-Zone-Height (WS-Zone-File-Ix).
001900      read     MC-Zone-File
001910          at end
001920               go to AA011-Close
001930      end-read.
001940      perform  AA014-Load-Ways-Row thru AA014-Exit
001950          varying WS-Cell-Ix from 1 by 1
001960          until WS-Cell-Ix > 6.
001970  AA011-Close.
001980      close    MC-Zone-File.
001990  AA011-Exit.
002000      exit     paragraph.
002010*
002020  AA012-Load-Cell-Row.
002030      read     MC-Zone-File
002040          at end
002050               go to AA012-Exit
002060      end-read.
002070      perform  AA013-Load-Cell-Col thru AA013-Exit
002080          varying WS-Cell-Ix from 1 by 1
002090          until WS-Cell-Ix > MC-Zone-Width (WS-Zone-File-Ix).
002100  AA012-Exit.
002110      exit     paragraph.
002120*
002130  AA013-Load-Cell-Col.
002140      unstring MC-Zone-Fd-Line delimited by ";"
002150          into MC-Cell-Height (WS-Zone-File-Ix, WS-Zone-Line-Ix,
002160                                WS-Cell-Ix)
002170               MC-Cell-Angle  (WS-Zone-File-Ix, WS-Zone-Line-Ix,
002180                                WS-Cell-Ix)
002190               MC-Cell-Width-Sec (WS-Zone-File-Ix,
002200                                WS-Zone-Line-Ix, WS-Cell-Ix)
002210               MC-Cell-Long-Sec  (WS-Zone-File-Ix,
002220                                WS-Zone-Line-Ix, WS-Cell-Ix).
002230  AA013-Exit.
002240      exit     paragraph.
002250*
002260  AA014-Load-Ways-Row.
002270      unstring MC-Zone-Fd-Line delimited by space
002280          into MC-Zone-Ways (WS-Zone-File-Ix, WS-Cell-Ix).
002290  AA014-Exit.
002300      exit     paragraph.
002310*
002320  AA020-Load-Modules SECTION.
002330*********************************
002340      open     input MC-Modules-File.
002350      move     zero to MC-Mod-Tbl-Cnt.
002360      if       MC-Mod-File-Status not = "00"
002370               display MC002
002380               go to AA020-Exit.
002390      perform  AA021-Read-One-Module thru AA021-Exit
002400          until MC-Mod-File-Status not = "00".
002410      close    MC-Modules-File.
002420  AA020-Exit.
002430      exit     section.
002440*
002450  AA021-Read-One-Module.
002460      read     MC-Modules-File
002470          at end
002480               move "10" to MC-Mod-File-Status
002490               go to AA021-Exit
002500      end-read.
002510      if       MC-Mod-Id-User = LK-Id-User
002520               add 1 to MC-Mod-Tbl-Cnt
002530               move MC-Mod-Id to MC-Tbl-Mod-Id (MC-Mod-Tbl-Cnt)
002540               move MC-Mod-Id-User
002550                    to MC-Tbl-Mod-Id-User (MC-Mod-Tbl-Cnt)
002560               move MC-Mod-Id-Zone
002570                    to MC-Tbl-Mod-Id-Zone (MC-Mod-Tbl-Cnt)
002580               move MC-Mod-Type
002590                    to MC-Tbl-Mod-Type (MC-Mod-Tbl-Cnt)
002600               move MC-Mod-X  to MC-Tbl-Mod-X (MC-Mod-Tbl-Cnt)
002610               move MC-Mod-Y  to MC-Tbl-Mod-Y (MC-Mod-Tbl-Cnt)
002620      end-if.
002630  AA021-Exit.
002640      exit     paragraph.
002650*
002660  AA030-Sort-Modules SECTION.
002670*********************************
002680*    Business Rules 9/16/17 all depend on ascending id order.
002690      perform  AA031-Sort-Outer thru AA031-Exit
002700          varying WS-Work-Ix1 from 1 by 1
002710          until WS-Work-Ix1 > MC-Mod-Tbl-Cnt - 1.
002720  AA030-Exit.
002730      exit     section.
002740*
002750  AA031-Sort-Outer.
002760      perform  AA032-Sort-Inner thru AA032-Exit
002770          varying WS-Work-Ix2 from 1 by 1
002780          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt - WS-Work-Ix1.
002790  AA031-Exit.
002800      exit     paragraph.
002810*
002820  AA032-Sort-Inner.
002830      if       MC-Tbl-Mod-Id (WS-Work-Ix2) >
002840               MC-Tbl-Mod-Id (WS-Work-Ix2 + 1)
002850               move MC-Mod-Tbl-Row (WS-Work-Ix2)
002860                    to WS-Swap-Mod-Row
002870               move MC-Mod-Tbl-Row (WS-Work-Ix2 + 1)
002880                    to MC-Mod-Tbl-Row (WS-Work-Ix2)
002890               move WS-Swap-Mod-Row
002900                    to MC-Mod-Tbl-Row (WS-Work-Ix2 + 1)
002910      end-if.
002920  AA032-Exit.
002930      exit     paragraph.
002940*
002950  AA040-Load-Links SECTION.
002960*********************************
002970      open     input MC-Links-File.
002980      move     zero to MC-Lnk-Tbl-Cnt.
002990      if       MC-Lnk-File-Status not = "00"
003000               go to AA040-Exit.
003010      perform  AA041-Read-One-Link thru AA041-Exit
003020          until MC-Lnk-File-Status not = "00".
003030      close    MC-Links-File.
003040  AA040-Exit.
003050      exit     section.
003060*
003070  AA041-Read-One-Link.
003080      read     MC-Links-File
003090          at end
003100               move "10" to MC-Lnk-File-Status
003110               go to AA041-Exit
003120      end-read.
003130      if       MC-Lnk-Id-User = LK-Id-User
003140               add 1 to MC-Lnk-Tbl-Cnt
003150               move MC-Lnk-Type
003160                    to MC-Tbl-Lnk-Type (MC-Lnk-Tbl-Cnt)
003170               move MC-Lnk-Id-User
003180                    to MC-Tbl-Lnk-Id-User (MC-Lnk-Tbl-Cnt)
003190               move MC-Lnk-Id-Zone1
003200                    to MC-Tbl-Lnk-Zone1 (MC-Lnk-Tbl-Cnt)
003210               move MC-Lnk-Id-Zone2
003220                    to MC-Tbl-Lnk-Zone2 (MC-Lnk-Tbl-Cnt)
003230      end-if.
003240  AA041-Exit.
003250      exit     paragraph.
003260*
003270  AA050-Load-Resources SECTION.
003280*********************************
003290*    14/05/01 - reads may arrive in any physical order once an
003300*    extract has been rebuilt by hand, so re-sort the 8 rows by
003310*    resource-type before BB010 starts walking the module table.
003320      open     i-o MC-Resources-File.
003330      if       MC-Res-File-Status not = "00"
003340               display MC004
003350               go to AA050-Exit.
003360      perform  AA051-Read-One-Resource thru AA051-Exit
003370          varying WS-Work-Ix1 from 1 by 1
003380          until WS-Work-Ix1 > 8.
003390      perform  AA052-Sort-Resources thru AA052-Exit.
003400  AA050-Exit.
003410      exit     section.
003420*
003430  AA051-Read-One-Resource.
003440      read     MC-Resources-File
003450          at end
003460               exit paragraph
003470      end-read.
003480      move     MC-Res-Type    to MC-Tbl-Res-Type (WS-Work-Ix1).
003490      move     MC-Res-Id-User to MC-Tbl-Id-User   (WS-Work-Ix1).
003500      move     MC-Res-Count   to MC-Tbl-Count     (WS-Work-Ix1).
003510      move     MC-Res-Production
003520               to MC-Tbl-Production (WS-Work-Ix1).
003530      move     MC-Res-Consumption
003540               to MC-Tbl-Consumption (WS-Work-Ix1).
003550      move     MC-Res-Sum-Production
003560               to MC-Tbl-Sum-Production (WS-Work-Ix1).
003570      move     MC-Res-Sum-Consumption
003580               to MC-Tbl-Sum-Consump (WS-Work-Ix1).
003590  AA051-Exit.
003600      exit     paragraph.
003610*
003620  AA052-Sort-Resources.
003630*    Bubble sort by resource-type, same pattern as MCDAY00's
003640*    BB025-Sort-Resources.
003650      perform  AA053-Sort-Outer thru AA053-Exit
003660          varying WS-Res-Sort-Ix1 from 1 by 1
003670          until WS-Res-Sort-Ix1 > 7.
003680  AA052-Exit.
003690      exit     paragraph.
003700*
003710  AA053-Sort-Outer.
003720      perform  AA054-Sort-Inner thru AA054-Exit
003730          varying WS-Res-Sort-Ix2 from 1 by 1
003740          until WS-Res-Sort-Ix2 > 8 - WS-Res-Sort-Ix1.
003750  AA053-Exit.
003760      exit     paragraph.
003770*
003780  AA054-Sort-Inner.
003790      if       MC-Tbl-Res-Type (WS-Res-Sort-Ix2) >
003800               MC-Tbl-Res-Type (WS-Res-Sort-Ix2 + 1)
003810               move MC-Res-Tbl-Row (WS-Res-Sort-Ix2)
003820                    to WS-Res-Swap-Row
003830               move MC-Res-Tbl-Row (WS-Res-Sort-Ix2 + 1)
003840                    to MC-Res-Tbl-Row (WS-Res-Sort-Ix2)
003850               move WS-Res-Swap-Row
003860                    to MC-Res-Tbl-Row (WS-Res-Sort-Ix2 + 1)
003870      end-if.
003880  AA054-Exit.
003890      exit     paragraph.
003900*
003910  BB010-Dispatch-Module SECTION.
003920*********************************
003930      move     2 to MC-Cmp-Func.
003940      move     MC-Tbl-Mod-Id      (WS-Work-Ix1) to MC-Targ-Mod-Id.
003950      move     MC-Tbl-Mod-Type    (WS-Work-Ix1) to MC-Targ-Type.
003960      move     MC-Tbl-Mod-Id-Zone (WS-Work-Ix1) to MC-Targ-Zone.
003970      move     MC-Tbl-Mod-X       (WS-Work-Ix1) to MC-Targ-X.
003980      move     MC-Tbl-Mod-Y       (WS-Work-Ix1) to MC-Targ-Y.
003990      call     "MCCOMP00" using MC-Comp-Ctl MC-Module-Table
004000               MC-Link-Table MC-Zone-Table MC-Accum-Table
004010               MC-Resource-Table.
004020  BB010-Exit.
004030      exit     section.
004040*
004050  BB020-Power-Line-Loss SECTION.
004060*********************************
004070*    Business Rule 4 - only type-1 (power) links count.
004080      move     zero to WS-Power-Total WS-Power-Wt.
004090      perform  BB021-Power-Link-Row thru BB021-Exit
004100          varying WS-Work-Ix1 from 1 by 1
004110          until WS-Work-Ix1 > MC-Lnk-Tbl-Cnt.
004120      compute  WS-Power-Wt = WS-Power-Total * 12 / 10000.
004130      add      WS-Power-Wt to MC-Acc-Consumption (4).
004140  BB020-Exit.
004150      exit     section.
004160*
004170  BB021-Power-Link-Row.
004180      if       MC-Tbl-Lnk-Type (WS-Work-Ix1) = 1
004190               add MC-Zone-Ways
004200                   (MC-Tbl-Lnk-Zone1 (WS-Work-Ix1) + 1,
004210                    MC-Tbl-Lnk-Zone2 (WS-Work-Ix1) + 1)
004220                   to WS-Power-Total
004230      end-if.
004240  BB021-Exit.
004250      exit     paragraph.
004260*
004270  CC010-Write-Back SECTION.
004280*********************************
004290*    Business Rule 5 - rows 0..6 (table rows 1-7) pick up this
004300*    cycle's accumulated production/consumption.  Row 8 (MATERIAL)
004310*    is left untouched on purpose - see the 19/09/91 note - but it
004320*    still has to be re-written unchanged, since the whole file
004330*    is being re-laid rather than patched row-by-row.
004340      if       WS-Work-Ix1 not = 8
004350               move MC-Acc-Production  (WS-Work-Ix1)
004360                    to MC-Tbl-Production  (WS-Work-Ix1)
004370               move MC-Acc-Consumption (WS-Work-Ix1)
004380                    to MC-Tbl-Consumption (WS-Work-Ix1)
004390      end-if.
004400      move     MC-Tbl-Res-Type       (WS-Work-Ix1) to MC-Res-Type.
004410      move     MC-Tbl-Id-User (WS-Work-Ix1) to MC-Res-Id-User.
004420      move     MC-Tbl-Count   (WS-Work-Ix1) to MC-Res-Count.
004430      move     MC-Tbl-Production  (WS-Work-Ix1)
004440               to MC-Res-Production.
004450      move     MC-Tbl-Consumption (WS-Work-Ix1)
004460               to MC-Res-Consumption.
004470      move     MC-Tbl-Sum-Production (WS-Work-Ix1)
004480               to MC-Res-Sum-Production.
004490      move     MC-Tbl-Sum-Consump    (WS-Work-Ix1)
004500               to MC-Res-Sum-Consumption.
004510      write    MC-Resource-Record.
004520  CC010-Exit.
004530      exit     section.
