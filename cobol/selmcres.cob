000010*  SELECT clause for the RESOURCES ledger file.
000020 SELECT MC-Resources-File ASSIGN TO "MCRESRCE"
000030     ORGANIZATION IS SEQUENTIAL
000040     ACCESS MODE IS SEQUENTIAL
000050     FILE STATUS IS MC-Res-File-Status.
000060*
