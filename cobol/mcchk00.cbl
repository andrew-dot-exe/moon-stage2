000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040      PROGRAM-ID.         MCCHK00.
000050*
000060      AUTHOR.             R J Hollis.
000070*
000080      INSTALLATION.       Terraform Holdings Data Centre.
000090*
000100      DATE-WRITTEN.       02/09/1986.
000110*
000120      DATE-COMPILED.
000130*
000140      SECURITY.           Colony Operations - Internal Use Only.
000150*
000160*    Remarks.            Placement-check enquiry. Given a
000170*                         candidate module type/zone/x/y, builds a
000180*                         transient module (never written to
000190*                         MCMODULE), passes it to MCCOMP00 in
000200*                         CHECK mode and hands back the
000210*                         relief/rationality scores plus some site
000220*                         descriptive figures for the terminal.
000230*                         Nothing on this run is ever rewritten -
000240*                         the colony's files are opened for INPUT
000250*                         only.
000260*
000270*    Called Modules.     MCCOMP00 (relief/rationality for one
000280*                         module).
000290*
000300*    Files used.         MCUSER.    Single-colony extract, INPUT
000310*                         only.
000320*                         MCMODULE.  Placed modules, this colony.
000330*                         MCLINK.    Links, this colony.
000340*                         MCRESRCE.  Resource ledger, 8 rows.
000350*                         MCZONxx.   6 static zone terrain files.
000360*
000370*    Error messages used.
000380*                         MC001, MC002, MC004.
000390*
000400*****************************************************************
000410* Changes:
000420* 02/09/86 rjh - 1.0.00 Created.
000430* 14/11/89 kds -    .01 Zone name on the reply was 1 short of the
000440*                       zone number on a 2-digit zone - widened.
000450* 14/02/95 rjh -    .02 Tidy up of WS names ahead of the Y2K
000460*                       sweep.
000470* 06/01/99 rjh - 1.1.00 Y2K - no date fields in this program,
000480*                       reviewed and logged per site standard.
000490* 30/04/02 rjh -    .01 CR 4471 - validation now rejects a request
000500*                       with no fields supplied at all as well as
000510*                       one with some fields missing (was falling
000520*                       through to the colony lookup and blowing
000530*                       up on the zone-table subscript).
000540*****************************************************************
000550*
000560 ENVIRONMENT DIVISION.
000570*================================
000580*
000590      copy "mcenvdiv.cob".
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620      copy "selmcusr.cob".
000630      copy "selmcmod.cob".
000640      copy "selmclnk.cob".
000650      copy "selmcres.cob".
000660      copy "selmczon.cob".
000670*
000680 DATA DIVISION.
000690*================================
000700 FILE SECTION.
000710*
000720      copy "fdmcusr.cob".
000730      copy "fdmcmod.cob".
000740      copy "fdmclnk.cob".
000750      copy "fdmcres.cob".
000760      copy "fdmczon.cob".
000770*
000780 WORKING-STORAGE SECTION.
000790*--------------------------------
000800  77  Prog-Name              pic x(17) value "MCCHK00 (1.1.00)".
000810*
000820      copy "wsmcconst.cob".
000830      copy "wsmcmtb.cob".
000840      copy "wsmcltb.cob".
000850      copy "wsmcrtb.cob".
000860      copy "wsmcacc.cob".
000870      copy "wsmczon.cob".
000880      copy "wsmccmp.cob".
000890*
000900  01  WS-Colony-Sw             pic x  value "N".
000910      88  WS-Colony-Found            value "Y".
000920*
000930  01  WS-Work-Ix1             pic s9(05) comp.
000940  01  WS-Work-Ix2             pic s9(05) comp.
000950  01  WS-New-Mod-Ix           pic s9(05) comp.
000960*
000970  01  WS-Swap-Mod-Row.
000980      03  WS-Swap-Mod-Id          pic s9(18) comp.
000990      03  WS-Swap-Mod-Id-User     pic s9(18) comp.
001000      03  WS-Swap-Mod-Id-Zone     pic s9(09) comp.
001010      03  WS-Swap-Mod-Type        pic s9(09) comp.
001020      03  WS-Swap-Mod-X           pic s9(09) comp.
001030      03  WS-Swap-Mod-Y           pic s9(09) comp.
001040  01  WS-Swap-Mod-Alt redefines WS-Swap-Mod-Row pic x(52).
001050*
001060  01  WS-Res-Sort-Work.
001070      03  WS-Res-Sort-Ix1     pic s9(05) comp.
001080      03  WS-Res-Sort-Ix2     pic s9(05) comp.
001090      03  WS-Res-Swap-Row.
001100          05  WS-Res-Swap-Type             pic s9(09)  comp.
001110          05  WS-Res-Swap-Id-User          pic s9(18)  comp.
001120          05  WS-Res-Swap-Count            pic s9(18)  comp.
001130          05  WS-Res-Swap-Production       pic s9(18)  comp.
001140          05  WS-Res-Swap-Consumption      pic s9(18)  comp.
001150          05  WS-Res-Swap-Sum-Production   pic s9(18)  comp.
001160          05  WS-Res-Swap-Sum-Consump      pic s9(18)  comp.
001170*
001180  01  WS-Zone-File-Ix          pic s9(05) comp.
001190  01  WS-Zone-Line-Ix          pic s9(05) comp.
001200  01  WS-Cell-Ix               pic s9(05) comp.
001210  01  WS-Zone-File-Name-Tbl.
001220      03  filler pic x(12) value "MCZONE01   ".
001230      03  filler pic x(12) value "MCZONE02   ".
001240      03  filler pic x(12) value "MCZONE03   ".
001250      03  filler pic x(12) value "MCZONE04   ".
001260      03  filler pic x(12) value "MCZONE05   ".
001270      03  filler pic x(12) value "MCZONE06   ".
001280  01  WS-Zone-File-Names redefines WS-Zone-File-Name-Tbl.
001290      03  WS-Zone-File-Entry occurs 6 times pic x(12).
001300*
001310  01  WS-Zone-Name-Work.
001320      03  WS-Zone-Name-Lit     pic x(05)  value "ZONE ".
001330      03  WS-Zone-Name-Num     pic z9.
001340  01  WS-Zone-Name-Alt redefines WS-Zone-Name-Work pic x(07).
001350*
001360  01  WS-Lunar-Work.
001370      03  WS-Lunar-X           pic s9(09) comp.
001380      03  WS-Lunar-Y           pic s9(09) comp.
001390  01  WS-Lunar-Alt redefines WS-Lunar-Work pic x(08).
001400*
001410 LINKAGE SECTION.
001420*--------------------------------
001430  01  MC-Chk-Linkage.
001440      03  LK-Chk-Id-User       pic s9(18)  comp.
001450      03  LK-Chk-Mod-Type      pic s9(09)  comp.
001460      03  LK-Chk-Id-Zone       pic s9(09)  comp.
001470      03  LK-Chk-X             pic s9(09)  comp.
001480      03  LK-Chk-Y             pic s9(09)  comp.
001490      03  LK-Chk-Valid-Sw      pic x.
001500          88  LK-Chk-Is-Valid         value "Y".
001510          88  LK-Chk-Is-Invalid       value "N".
001520      03  LK-Chk-Error-Msg     pic x(40).
001530      03  LK-Chk-Relief        pic s9(09) comp.
001540      03  LK-Chk-Relief-Sw     pic x.
001550          88  LK-Chk-Relief-Is-Null   value "N".
001560          88  LK-Chk-Relief-Is-Set    value "Y".
001570      03  LK-Chk-Ration        pic s9(09) comp.
001580      03  LK-Chk-Ration-Sw     pic x.
001590          88  LK-Chk-Ration-Is-Null   value "N".
001600          88  LK-Chk-Ration-Is-Set    value "Y".
001610      03  LK-Chk-Zone-Name     pic x(07).
001620      03  LK-Chk-Illum         pic s9(09) comp.
001630      03  LK-Chk-Lunar-X       pic s9(09) comp.
001640      03  LK-Chk-Lunar-Y       pic s9(09) comp.
001650*
001660 PROCEDURE DIVISION CHAINING MC-Chk-Linkage.
001670*================================
001680*
001690  AA000-Main SECTION.
001700*********************************
001710      move     "Y" to LK-Chk-Valid-Sw.
001720      move     spaces to LK-Chk-Error-Msg.
001730      move     "N" to LK-Chk-Relief-Sw.
001740      move     "N" to LK-Chk-Ration-Sw.
001750      perform  AA005-Validate-Request thru AA005-Exit.
001760      if       LK-Chk-Is-Invalid
001770               move MC002 to LK-Chk-Error-Msg
001780               goback.
001790      perform  AA006-Find-Colony thru AA006-Exit.
001800      if       not WS-Colony-Found
001810               move "N" to LK-Chk-Valid-Sw
001820               move MC001 to LK-Chk-Error-Msg
001830               goback.
001840      perform  AA010-Load-Zones    thru AA010-Exit.
001850      perform  AA020-Load-Modules  thru AA020-Exit.
001860      perform  AA030-Sort-Modules  thru AA030-Exit.
001870      perform  AA040-Load-Links    thru AA040-Exit.
001880      perform  AA050-Load-Resources thru AA050-Exit.
001890      perform  BB010-Build-Transient-Mod thru BB010-Exit.
001900      move     1 to MC-Cmp-Func.
001910      move     MC-Tbl-Mod-Id      (WS-New-Mod-Ix)
001920               to MC-Targ-Mod-Id.
001930      move     MC-Tbl-Mod-Type    (WS-New-Mod-Ix) to MC-Targ-Type.
001940      move     MC-Tbl-Mod-Id-Zone (WS-New-Mod-Ix) to MC-Targ-Zone.
001950      move     MC-Tbl-Mod-X       (WS-New-Mod-Ix) to MC-Targ-X.
001960      move     MC-Tbl-Mod-Y       (WS-New-Mod-Ix) to MC-Targ-Y.
001970      call     "MCCOMP00" using MC-Comp-Ctl MC-Module-Table
001980               MC-Link-Table MC-Zone-Table MC-Accum-Table
001990               MC-Resource-Table.
002000      move     MC-Out-Relief-Sw to LK-Chk-Relief-Sw.
002010      if       LK-Chk-Relief-Is-Set
002020               move MC-Out-Relief to LK-Chk-Relief.
002030      move     MC-Out-Ration-Sw to LK-Chk-Ration-Sw.
002040      if       LK-Chk-Ration-Is-Set
002050               move MC-Out-Ration to LK-Chk-Ration.
002060      perform  CC010-Derive-Site-Info thru CC010-Exit.
002070      goback.
002080*
002090  AA000-Exit.
002100      exit     section.
002110*
002120  AA005-Validate-Request SECTION.
002130*********************************
002140*    CR 4471 - all five fields must be present (non-negative) or
002150*    the request is rejected outright - id/type/zone/x/y are all
002160*    naturally zero-or-more, so a caller with a field missing
002170*    passes -1 in that slot.
002180      if       LK-Chk-Id-User  < 0
002190            or LK-Chk-Mod-Type < 0
002200            or LK-Chk-Id-Zone  < 0
002210            or LK-Chk-Id-Zone  > 5
002220            or LK-Chk-X        < 0
002230            or LK-Chk-Y        < 0
002240               move "N" to LK-Chk-Valid-Sw.
002250  AA005-Exit.
002260      exit     section.
002270*
002280  AA006-Find-Colony SECTION.
002290*********************************
002300*    MCUSER is a single-colony extract for this run, same as the
002310*    nightly posting run - INPUT only, nothing here gets
002320*    rewritten.
002330      move     "N" to WS-Colony-Sw.
002340      open     input MC-Users-File.
002350      if       MC-Usr-File-Status not = "00"
002360               go to AA006-Exit.
002370      read     MC-Users-File
002380          at end
002390               go to AA006-Close
002400      end-read.
002410      if       MC-Usr-Id = LK-Chk-Id-User and MC-Usr-Is-Live
002420               set WS-Colony-Found to true.
002430  AA006-Close.
002440      close    MC-Users-File.
002450  AA006-Exit.
002460      exit     section.
002470*
002480  AA010-Load-Zones SECTION.
002490*********************************
002500*    6 fixed terrain files, one row in the zone table per file.
002510      perform  AA011-Load-One-Zone thru AA011-Exit
002520          varying WS-Zone-File-Ix from 1 by 1
002530          until WS-Zone-File-Ix > 6.
002540  AA010-Exit.
002550      exit     section.
002560*
002570  AA011-Load-One-Zone.
002580      move     WS-Zone-File-Entry (WS-Zone-File-Ix)
002590               to MC-Zon-File-Name.
002600      open     input MC-Zone-File.
002610      if       MC-Zon-File-Status not = "00"
002620               display MC004
002630               go to AA011-Exit.
002640      read     MC-Zone-File
002650          at end
002660               go to AA011-Close
002670      end-read.
002680      unstring MC-Zone-Fd-Line delimited by space
002690          into MC-Zone-Width (WS-Zone-File-Ix)
002700               MC-Zone-Height (WS-Zone-File-Ix).
002710      move     100 to MC-Zone-Illumination (WS-Zone-File-Ix).
002720      perform  AA012-Load-Cell-Row thru AA012-Exit
002730          varying WS-Zone-Line-Ix from 1 by 1
002740          until WS-Zone-Line-Ix >
002750                MC-Zone-Height (WS-Zone-File-Ix).
002760      read     MC-Zone-File
002770          at end
002780               go to AA011-Close
002790      end-read.
002800      perform  AA014-Load-Ways-Row thru AA014-Exit
002810          varying WS-Cell-Ix from 1 by 1
002820          until WS-Cell-Ix > 6.
002830  AA011-Close.
002840      close    MC-Zone-File.
002850  AA011-Exit.
002860      exit     paragraph.
002870*
002880  AA012-Load-Cell-Row.
002890      read     MC-Zone-File
002900          at end
002910               go to AA012-Exit
002920      end-read.
002930      perform  AA013-Load-Cell-Col thru AA013-Exit
002940          varying WS-Cell-Ix from 1 by 1
002950          until WS-Cell-Ix > MC-Zone-Width (WS-Zone-File-Ix).
002960  AA012-Exit.
002970      exit     paragraph.
002980*
002990  AA013-Load-Cell-Col.
003000      unstring MC-Zone-Fd-Line delimited by ";"
003010          into MC-Cell-Height (WS-Zone-File-Ix, WS-Zone-Line-Ix,
003020                                WS-Cell-Ix)
003030               MC-Cell-Angle  (WS-Zone-File-Ix, WS-Zone-Line-Ix,
003040                                WS-Cell-Ix)
003050               MC-Cell-Width-Sec (WS-Zone-File-Ix,
003060                                WS-Zone-Line-Ix, WS-Cell-Ix)
003070               MC-Cell-Long-Sec  (WS-Zone-File-Ix,
003080                                WS-Zone-Line-Ix, WS-Cell-Ix).
003090  AA013-Exit.
003100      exit     paragraph.
003110*
003120  AA014-Load-Ways-Row.
003130      unstring MC-Zone-Fd-Line delimited by space
003140          into MC-Zone-Ways (WS-Zone-File-Ix, WS-Cell-Ix).
003150  AA014-Exit.
003160      exit     paragraph.
003170*
003180  AA020-Load-Modules SECTION.
003190*********************************
003200      open     input MC-Modules-File.
003210      move     zero to MC-Mod-Tbl-Cnt.
003220      if       MC-Mod-File-Status not = "00"
003230               go to AA020-Exit.
003240      perform  AA021-Read-One-Module thru AA021-Exit
003250          until MC-Mod-File-Status not = "00".
003260      close    MC-Modules-File.
003270  AA020-Exit.
003280      exit     section.
003290*
003300  AA021-Read-One-Module.
003310      read     MC-Modules-File
003320          at end
003330               move "10" to MC-Mod-File-Status
003340               go to AA021-Exit
003350      end-read.
003360      if       MC-Mod-Id-User = LK-Chk-Id-User
003370               add 1 to MC-Mod-Tbl-Cnt
003380               move MC-Mod-Id to MC-Tbl-Mod-Id (MC-Mod-Tbl-Cnt)
003390               move MC-Mod-Id-User
003400                    to MC-Tbl-Mod-Id-User (MC-Mod-Tbl-Cnt)
003410               move MC-Mod-Id-Zone
003420                    to MC-Tbl-Mod-Id-Zone (MC-Mod-Tbl-Cnt)
003430               move MC-Mod-Type
003440                    to MC-Tbl-Mod-Type (MC-Mod-Tbl-Cnt)
003450               move MC-Mod-X  to MC-Tbl-Mod-X (MC-Mod-Tbl-Cnt)
003460               move MC-Mod-Y  to MC-Tbl-Mod-Y (MC-Mod-Tbl-Cnt)
003470      end-if.
003480  AA021-Exit.
003490      exit     paragraph.
003500*
003510  AA030-Sort-Modules SECTION.
003520*********************************
003530*    Same ascending-id ordering the nightly recount relies on -
003540*    BB010's staffing walk in MCCOMP00 needs it too.
003550      perform  AA031-Sort-Outer thru AA031-Exit
003560          varying WS-Work-Ix1 from 1 by 1
003570          until WS-Work-Ix1 > MC-Mod-Tbl-Cnt - 1.
003580  AA030-Exit.
003590      exit     section.
003600*
003610  AA031-Sort-Outer.
003620      perform  AA032-Sort-Inner thru AA032-Exit
003630          varying WS-Work-Ix2 from 1 by 1
003640          until WS-Work-Ix2 > MC-Mod-Tbl-Cnt - WS-Work-Ix1.
003650  AA031-Exit.
003660      exit     paragraph.
003670*
003680  AA032-Sort-Inner.
003690      if       MC-Tbl-Mod-Id (WS-Work-Ix2) >
003700               MC-Tbl-Mod-Id (WS-Work-Ix2 + 1)
003710               move MC-Mod-Tbl-Row (WS-Work-Ix2)
003720                    to WS-Swap-Mod-Row
003730               move MC-Mod-Tbl-Row (WS-Work-Ix2 + 1)
003740                    to MC-Mod-Tbl-Row (WS-Work-Ix2)
003750               move WS-Swap-Mod-Row
003760                    to MC-Mod-Tbl-Row (WS-Work-Ix2 + 1)
003770      end-if.
003780  AA032-Exit.
003790      exit     paragraph.
003800*
003810  AA040-Load-Links SECTION.
003820*********************************
003830      open     input MC-Links-File.
003840      move     zero to MC-Lnk-Tbl-Cnt.
003850      if       MC-Lnk-File-Status not = "00"
003860               go to AA040-Exit.
003870      perform  AA041-Read-One-Link thru AA041-Exit
003880          until MC-Lnk-File-Status not = "00".
003890      close    MC-Links-File.
003900  AA040-Exit.
003910      exit     section.
003920*
003930  AA041-Read-One-Link.
003940      read     MC-Links-File
003950          at end
003960               move "10" to MC-Lnk-File-Status
003970               go to AA041-Exit
003980      end-read.
003990      if       MC-Lnk-Id-User = LK-Chk-Id-User
004000               add 1 to MC-Lnk-Tbl-Cnt
004010               move MC-Lnk-Type
004020                    to MC-Tbl-Lnk-Type (MC-Lnk-Tbl-Cnt)
004030               move MC-Lnk-Id-User
004040                    to MC-Tbl-Lnk-Id-User (MC-Lnk-Tbl-Cnt)
004050               move MC-Lnk-Id-Zone1
004060                    to MC-Tbl-Lnk-Zone1 (MC-Lnk-Tbl-Cnt)
004070               move MC-Lnk-Id-Zone2
004080                    to MC-Tbl-Lnk-Zone2 (MC-Lnk-Tbl-Cnt)
004090      end-if.
004100  AA041-Exit.
004110      exit     paragraph.
004120*
004130  AA050-Load-Resources SECTION.
004140*********************************
004150*    14/05/01 - re-sort the 8 rows by resource-type once read,
004160*    same fix as MCPROD00's AA050 - the CHECK pass cannot assume
004170*    the extract arrived in resource_type order.
004180      open     input MC-Resources-File.
004190      if       MC-Res-File-Status not = "00"
004200               display MC004
004210               go to AA050-Exit.
004220      perform  AA051-Read-One-Resource thru AA051-Exit
004230          varying WS-Work-Ix1 from 1 by 1
004240          until WS-Work-Ix1 > 8.
004250      perform  AA052-Sort-Resources thru AA052-Exit.
004260      close    MC-Resources-File.
004270  AA050-Exit.
004280      exit     section.
004290*
004300  AA051-Read-One-Resource.
004310      read     MC-Resources-File
004320          at end
004330               exit paragraph
004340      end-read.
004350      move     MC-Res-Type    to MC-Tbl-Res-Type (WS-Work-Ix1).
004360      move     MC-Res-Id-User to MC-Tbl-Id-User   (WS-Work-Ix1).
004370      move     MC-Res-Count   to MC-Tbl-Count     (WS-Work-Ix1).
004380      move     MC-Res-Production
004390               to MC-Tbl-Production (WS-Work-Ix1).
004400      move     MC-Res-Consumption
004410               to MC-Tbl-Consumption (WS-Work-Ix1).
004420      move     MC-Res-Sum-Production
004430               to MC-Tbl-Sum-Production (WS-Work-Ix1).
004440      move     MC-Res-Sum-Consumption
004450               to MC-Tbl-Sum-Consump (WS-Work-Ix1).
004460  AA051-Exit.
004470      exit     paragraph.
004480*
004490  AA052-Sort-Resources.
004500*    Bubble sort by resource-type, same pattern as MCDAY00's
004510*    BB025-Sort-Resources.
004520      perform  AA053-Sort-Outer thru AA053-Exit
004530          varying WS-Res-Sort-Ix1 from 1 by 1
004540          until WS-Res-Sort-Ix1 > 7.
004550  AA052-Exit.
004560      exit     paragraph.
004570*
004580  AA053-Sort-Outer.
004590      perform  AA054-Sort-Inner thru AA054-Exit
004600          varying WS-Res-Sort-Ix2 from 1 by 1
004610          until WS-Res-Sort-Ix2 > 8 - WS-Res-Sort-Ix1.
004620  AA053-Exit.
004630      exit     paragraph.
004640*
004650  AA054-Sort-Inner.
004660      if       MC-Tbl-Res-Type (WS-Res-Sort-Ix2) >
004670               MC-Tbl-Res-Type (WS-Res-Sort-Ix2 + 1)
004680               move MC-Res-Tbl-Row (WS-Res-Sort-Ix2)
004690                    to WS-Res-Swap-Row
004700               move MC-Res-Tbl-Row (WS-Res-Sort-Ix2 + 1)
004710                    to MC-Res-Tbl-Row (WS-Res-Sort-Ix2)
004720               move WS-Res-Swap-Row
004730                    to MC-Res-Tbl-Row (WS-Res-Sort-Ix2 + 1)
004740      end-if.
004750  AA054-Exit.
004760      exit     paragraph.
004770*
004780  BB010-Build-Transient-Mod SECTION.
004790*********************************
004800*    The candidate goes on the end of the in-memory table only -
004810*    MCMODULE is never reopened for output on this run, so there
004820*    is nothing to un-do if the caller walks away from the check.
004830      add      1 to MC-Mod-Tbl-Cnt giving WS-New-Mod-Ix.
004840      move     zero to MC-Tbl-Mod-Id (WS-New-Mod-Ix).
004850      move     LK-Chk-Id-User
004860               to MC-Tbl-Mod-Id-User (WS-New-Mod-Ix).
004870      move     LK-Chk-Id-Zone
004880               to MC-Tbl-Mod-Id-Zone (WS-New-Mod-Ix).
004890      move     LK-Chk-Mod-Type
004900               to MC-Tbl-Mod-Type (WS-New-Mod-Ix).
004910      move     LK-Chk-X to MC-Tbl-Mod-X (WS-New-Mod-Ix).
004920      move     LK-Chk-Y to MC-Tbl-Mod-Y (WS-New-Mod-Ix).
004930  BB010-Exit.
004940      exit     section.
004950*
004960  CC010-Derive-Site-Info SECTION.
004970*********************************
004980*    Descriptive figures only - none of this is read back off
004990*    disk, it is worked out fresh for the enquiry screen each
005000*    time.
005010      move     LK-Chk-Id-Zone to WS-Zone-Name-Num.
005020      move     WS-Zone-Name-Work to LK-Chk-Zone-Name.
005030      move     MC-Zone-Illumination (LK-Chk-Id-Zone + 1)
005040               to LK-Chk-Illum.
005050      compute  WS-Lunar-X = LK-Chk-X * MC-Size-Cell.
005060      compute  WS-Lunar-Y = LK-Chk-Y * MC-Size-Cell.
005070      move     WS-Lunar-X to LK-Chk-Lunar-X.
005080      move     WS-Lunar-Y to LK-Chk-Lunar-Y.
005090  CC010-Exit.
005100      exit     section.
