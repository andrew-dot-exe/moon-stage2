000010*  FD for the LINKS file - variable count of rows
000020*  per colony, read in full each cycle, no key order.
000030 FD  MC-Links-File
000040     RECORD CONTAINS 36 CHARACTERS
000050     LABEL RECORDS ARE STANDARD.
000060 copy "wsmclnk.cob".
000070*
