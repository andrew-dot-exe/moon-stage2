000010*****************************************************
000020*  Working Storage - In-Memory Link Table           *
000030*     Whole LINKS file read in, unordered, filtered *
000040*     by Mc-Tbl-Lnk-Type where needed.              *
000050*****************************************************
000060* 02/05/84 rjh - Created.
000070*
000080 01  MC-Max-Links             pic s9(05) comp  value +60.
000090 01  MC-Link-Table.
000100     03  MC-Lnk-Tbl-Cnt        pic s9(05) comp.
000110     03  MC-Lnk-Tbl-Row occurs 60 times indexed by MC-Lnk-Ix.
000120         05  MC-Tbl-Lnk-Type     pic s9(09)  comp.
000130         05  MC-Tbl-Lnk-Id-User  pic s9(18)  comp.
000140         05  MC-Tbl-Lnk-Zone1    pic s9(09)  comp.
000150         05  MC-Tbl-Lnk-Zone2    pic s9(09)  comp.
000160*
