000010*****************************************************
000020*  Working Storage - Footprint/Radius/Max-Angle     *
000030*     Table, One Row Per Module-Type Ordinal.       *
000040*     Row layout: height(2) width(2) radius(2)      *
000050*     max-angle(2) has-rule-flag(1).                *
000060*     Types with no Component rule available carry  *
000070*     zero footprint and flag N - see Remarks on     *
000080*     the Catalogue change of 23/01/90.             *
000090*****************************************************
000100* 23/01/90 kds - Created with the admin/mine/
000110*                warehouse catalogue renumber.
000120*
000130 01  MC-Footprint-Tbl.
000140     03  filler pic x(9) value "00000000N".
000150     03  filler pic x(9) value "00000000N".
000160     03  filler pic x(9) value "02020010Y".
000170     03  filler pic x(9) value "00000000N".
000180     03  filler pic x(9) value "00000000N".
000190     03  filler pic x(9) value "03030010Y".
000200     03  filler pic x(9) value "00000000N".
000210     03  filler pic x(9) value "00000000N".
000220     03  filler pic x(9) value "01010010Y".
000230     03  filler pic x(9) value "00000000N".
000240     03  filler pic x(9) value "00000000N".
000250     03  filler pic x(9) value "00000000N".
000260     03  filler pic x(9) value "01010010Y".
000270     03  filler pic x(9) value "02020110Y".
000280     03  filler pic x(9) value "06060005Y".
000290     03  filler pic x(9) value "00000000N".
000300     03  filler pic x(9) value "00000000N".
000310     03  filler pic x(9) value "02020110Y".
000320     03  filler pic x(9) value "01010010Y".
000330     03  filler pic x(9) value "01010010Y".
000340     03  filler pic x(9) value "00000000N".
000350     03  filler pic x(9) value "00000000N".
000360     03  filler pic x(9) value "00000000N".
000370     03  filler pic x(9) value "00000000N".
000380     03  filler pic x(9) value "00000000N".
000390     03  filler pic x(9) value "00000000N".
000400 01  MC-Footprint-Rows redefines MC-Footprint-Tbl.
000410     03  MC-Ftp-Row occurs 26 times.
000420         05  MC-Ftp-H        pic 9(02).
000430         05  MC-Ftp-W        pic 9(02).
000440         05  MC-Ftp-Radius   pic 9(02).
000450         05  MC-Ftp-Max-Ang  pic 9(02).
000460         05  MC-Ftp-Has-Rule pic x.
000470*
