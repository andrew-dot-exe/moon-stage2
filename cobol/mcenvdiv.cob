000010*****************************************************
000020*   Shared Environment Boilerplate - Moon Colony    *
000030*   Engine.  Copied into every MCnnn program right  *
000040*   after the ENVIRONMENT DIVISION header - same    *
000050*   pattern every program in this shop follows so   *
000060*   the compute/switch set-up only has to be kept   *
000070*   in one place.                                   *
000080*****************************************************
000090 CONFIGURATION SECTION.
000100 SOURCE-COMPUTER.  TANDY-6000.
000110 OBJECT-COMPUTER.  TANDY-6000.
000120 SPECIAL-NAMES.
000130     C01 IS TOP-OF-FORM
000140     UPSI-0 IS MC-SW-RERUN-TODAY
000150     UPSI-1 IS MC-SW-TEST-MODE
000160     CLASS MC-CLASS-RESOURCE-ORD IS "0" THRU "7".
000170*
