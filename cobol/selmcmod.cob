000010*  SELECT clause for the MODULES file - placed buildings.
000020 SELECT MC-Modules-File ASSIGN TO "MCMODULE"
000030     ORGANIZATION IS SEQUENTIAL
000040     ACCESS MODE IS SEQUENTIAL
000050     FILE STATUS IS MC-Mod-File-Status.
000060*
