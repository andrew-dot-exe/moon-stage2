000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040      PROGRAM-ID.         MCUFND0.
000050*
000060      AUTHOR.             R J Hollis.
000070*
000080      INSTALLATION.       Terraform Holdings Data Centre.
000090*
000100      DATE-WRITTEN.       30/08/1986.
000110*
000120      DATE-COMPILED.
000130*
000140      SECURITY.           Colony Operations - Internal Use Only.
000150*
000160*    Remarks.            Disjoint-set test over the 6 zones,
000170*                         walked by type-0 (path) LINK rows only.
000180*                         Called by MCCOMP00's Live Administrative
000190*                         Module section to see whether a zone
000200*                         reaches the zone the Cosmodrome sits in
000210*                         without going through a power line.
000220*
000230*    Called Modules.     None.
000240*
000250*    Files used.         None - called with the LINK table already
000260*                         in memory.
000270*
000280*    Error messages used.
000290*                         None.
000300*
000310*****************************************************************
000320* Changes:
000330* 30/08/86 rjh - 1.0.00 Created.
000340* 17/08/87 rjh -    .01 AA010-Init-Sets was seeding WS-Parent one
000350*                       zone short - zone 6 was left pointing at
000360*                       itself from a prior run's leftover value.
000370* 11/03/88 kds -    .02 AA031-Root-Of looped forever on a zone
000380*                       with no LINK rows at all - parent of the
000390*                       zone's own root now always equals itself.
000400* 19/09/91 kds - 1.1.00 Confirmed only type-0 LINK rows feed the
000410*                       union - power lines must not count as a
000420*                       path, see the design note on this.
000430* 14/02/95 rjh -    .01 Tidy up of WS names ahead of the Y2K
000440*                       sweep.
000450* 06/01/99 rjh - 1.2.00 Y2K - no date fields in this program,
000460*                       reviewed and logged per site standard.
000470* 03/12/03 rjh -    .01 Reviewed alongside the MCCOMP00 Live
000480*                       Administrative Module fix of 23/11/03 -
000490*                       this routine is re-entrant per call, no
000500*                       change needed here.
000510*****************************************************************
000520*
000530 ENVIRONMENT DIVISION.
000540*================================
000550*
000560      copy "mcenvdiv.cob".
000570*
000580 DATA DIVISION.
000590*================================
000600 WORKING-STORAGE SECTION.
000610*--------------------------------
000620  77  Prog-Name              pic x(17) value "MCUFND0 (1.1.00)".
000630*
000640  01  MC-Max-Zones            pic s9(05) comp  value +6.
000650  01  WS-Parent-Tbl.
000660      03  WS-Parent occurs 6 times indexed by WS-Par-Ix
000670                     pic s9(05) comp.
000680  01  WS-Parent-Alt redefines WS-Parent-Tbl.
000690      03  WS-Parent-Bytes     pic x(24).
000700*
000710  01  WS-Work-Ix              pic s9(05) comp.
000720  01  WS-Work-Ix-Alt redefines WS-Work-Ix pic x(05).
000730*
000740  01  WS-Ufnd-Roots.
000750      03  WS-Root-A            pic s9(05) comp.
000760      03  WS-Root-B            pic s9(05) comp.
000770  01  WS-Ufnd-Roots-Alt redefines WS-Ufnd-Roots pic x(10).
000780*
000790  01  WS-Walk-Ix               pic s9(05) comp.
000800*
000810 LINKAGE SECTION.
000820*--------------------------------
000830  01  MC-Ufnd-Zone-A           pic s9(05) comp.
000840  01  MC-Ufnd-Zone-B           pic s9(05) comp.
000850      copy "wsmcltb.cob".
000860  01  MC-Ufnd-Result           pic x.
000870*
000880 PROCEDURE DIVISION USING MC-Ufnd-Zone-A MC-Ufnd-Zone-B
000890      MC-Link-Table MC-Ufnd-Result.
000900*================================
000910*
000920  AA000-Main SECTION.
000930*********************************
000940      move     "N" to MC-Ufnd-Result.
000950      perform  AA010-Init-Sets thru AA010-Exit
000960          varying WS-Work-Ix from 1 by 1
000970          until WS-Work-Ix > 6.
000980      perform  AA020-Union-Row thru AA020-Exit
000990          varying WS-Walk-Ix from 1 by 1
001000          until WS-Walk-Ix > MC-Lnk-Tbl-Cnt.
001010      move     MC-Ufnd-Zone-A to WS-Work-Ix.
001020      perform  AA031-Root-Of thru AA031-Exit.
001030      move     WS-Root-A to WS-Root-B.
001040      move     MC-Ufnd-Zone-B to WS-Work-Ix.
001050      perform  AA031-Root-Of thru AA031-Exit.
001060      if       WS-Root-A = WS-Root-B
001070               move "Y" to MC-Ufnd-Result.
001080      goback.
001090*
001100  AA000-Exit.
001110      exit     section.
001120*
001130  AA010-Init-Sets.
001140      compute  WS-Parent (WS-Work-Ix) = WS-Work-Ix - 1.
001150  AA010-Exit.
001160      exit     paragraph.
001170*
001180  AA020-Union-Row.
001190      if       MC-Tbl-Lnk-Type (WS-Walk-Ix) = 0
001200               move MC-Tbl-Lnk-Zone1 (WS-Walk-Ix) to WS-Work-Ix
001210               perform AA031-Root-Of thru AA031-Exit
001220               move WS-Root-A to WS-Root-B
001230               move MC-Tbl-Lnk-Zone2 (WS-Walk-Ix) to WS-Work-Ix
001240               perform AA031-Root-Of thru AA031-Exit
001250               if WS-Root-A not = WS-Root-B
001260                  move WS-Root-B to WS-Parent (WS-Root-A + 1)
001270               end-if
001280      end-if.
001290  AA020-Exit.
001300      exit     paragraph.
001310*
001320  AA031-Root-Of.
001330*    Path-walk to the root of WS-Work-Ix's set, result in
001340*    WS-Root-A (zero-based zone ids, table is 1-based).
001350      move     WS-Work-Ix to WS-Root-A.
001360      perform  AA032-Follow-Parent thru AA032-Exit
001370          until WS-Parent (WS-Root-A + 1) = WS-Root-A.
001380  AA031-Exit.
001390      exit     paragraph.
001400*
001410  AA032-Follow-Parent.
001420      move     WS-Parent (WS-Root-A + 1) to WS-Root-A.
001430  AA032-Exit.
001440      exit     paragraph.
